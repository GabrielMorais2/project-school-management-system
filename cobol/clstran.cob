000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. CLSTRAN-COB.
000120 AUTHOR. R-CARDOSO.
000130 INSTALLATION. FESP-FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000140 DATE-WRITTEN. 03/11/89.
000150 DATE-COMPILED.
000160 SECURITY. USO RESTRITO AO SETOR DE PROCESSAMENTO DE DADOS.
000170*    O ACESSO AO FONTE E AOS ARQUIVOS DE DADOS DESTE
000180*    PROGRAMA E' RESTRITO AO PESSOAL DO CPD, POR CONTER
000190*    DADOS PESSOAIS DE ALUNOS (NOME, EMAIL, TELEFONE) -
000200*    NORMA INTERNA DA FUNDACAO, VALIDA DESDE A IMPLANTACAO
000210*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000220* ANALISTA         :R.CARDOSO
000230* PROGRAMADOR(A)   :R.CARDOSO
000240* FINALIDADE       :CONTROLE DE TURMAS DE CAPACITACAO
000250*                   - CADASTRO DE ALUNOS E SCRUM MASTERS
000260*                   - MATRICULA, INICIO E ENCERRAMENTO DE TURMA
000270*                   - RELATORIO DE MOVIMENTO E TOTAIS DE CONTROLE
000280* DATA             :03/11/89
000290* OBSERVACAO       :PROGRAMA UNICO DE LOTE (BATCH). NAO HA TELA
000300*                   DE OPERADOR - TODAS AS TRANSACOES CHEGAM
000310*                   PRONTAS NO ARQUIVO TRANSAC, JA VALIDADAS NA
000320*                   ORIGEM QUANTO AO FORMATO DE CAMPO. AS REGRAS
000330*                   DE NEGOCIO (TURMA CHEIA, ALUNO JA MATRICULADO,
000340*                   ETC) SAO VALIDADAS AQUI, UMA A UMA.
000350*                   PREFIXOS DE CAMPO USADOS NESTE PROGRAMA:
000360*                   TE=TURMENT  TS=TURMSAI  AE=ALUNENT  SA=ALUNSAI
000370*                   SE=SCRUENT  TRN=TRANSAC  TUR=TAB-TURMAS
000380*                   ALU=TAB-ALUNOS  SCR=TAB-SCRUM-MASTER  CAB/DET/
000390*                   TOT=LINHAS DE RELATORIO  WS=WORKING-STORAGE
000400*                   AUXILIAR SEM CORRESPONDENTE EM ARQUIVO
000410* VRS         DATA           DESCRICAO
000420* 1.0         11/03/89       IMPLANTACAO INICIAL - OS-0102
000430* 1.1         02/06/90       VALIDACAO DE QTD MINIMA DE
000440*                            INSTRUTORES NA CRIACAO DE TURMA
000450*                            - OS-0140
000460*                            (TAMBEM INCLUIU OS LIMITES DE
000470*                            15 E 30 ALUNOS POR TURMA, USADOS
000480*                            NA MATRICULA E NO INICIO DE TURMA)
000490* 1.2         15/02/91       AJUSTE NO LAYOUT DO ARQUIVO DE
000500*                            TURMAS - CAMPO DE STATUS - OS-0177
000510* 1.3         30/09/92       INCLUSAO DO RELATORIO DE MOVIMENTO
000520*                            DE MATRICULA - OS-0210
000530* 1.4         18/04/93       CORRECAO NO CALCULO DOS TOTAIS DE
000540*                            CONTROLE DO RELATORIO - OS-0255
000550* 1.5         07/11/94       INCLUSAO DO CADASTRO DE INSTRUTOR
000560*                            NO ARQUIVO DE ALUNO - OS-0301
000570* 1.6         22/05/95       REVISAO GERAL DAS ROTINAS DE
000580*                            VALIDACAO - PADRAO FESP - OS-0330
000590*                            (PASSOU A EXIGIR OS QUATRO CAMPOS
000600*                            DE IDENTIFICACAO PREENCHIDOS ANTES
000610*                            DE CONFERIR O EMAIL)
000620* 1.7         14/08/96       AJUSTE NO CONTROLE DE PAGINACAO DO
000630*                            RELATORIO - OS-0362
000640* 1.8         09/03/97       INCLUSAO DE MENSAGEM DE REJEICAO
000650*                            POR TURMA CHEIA - OS-0388
000660* 1.9         25/11/98       EXPANSAO DE CAMPOS DE DATA PARA 4
000670*                            DIGITOS DE ANO - BUG DO ANO 2000
000680*                            - OS-0410
000690* 1.9.1       19/01/99       REVISAO FINAL DO AJUSTE DO ANO 2000
000700*                            HOMOLOGADO PELO CPD - OS-0411
000710* 2.0         11/10/00       PADRONIZACAO DE NOMES DE ARQUIVO
000720*                            CONFORME NOVO PADRAO FACAD - OS-0450
000730* 2.1         03/07/01       INCLUSAO DE TELEFONE E EMAIL NO
000740*                            CADASTRO DE ALUNO - OS-0475
000750* 2.2         20/02/02       CORRECAO NA VALIDACAO DE EMAIL -
000760*                            EXIGE CARACTERE ARROBA - OS-0498     OS-0498 
000770* 2.3         16/09/03       INCLUSAO DO CADASTRO DE SCRUM
000780*                            MASTER - SOLICITADO PELA COORD.
000790*                            DE EXTENSAO - OS-0530                OS-0530 
000800* 2.4         12/01/04       INCLUSAO DA REGRA DE ENCERRAMENTO
000810*                            DE TURMA - OS-0541                   OS-0541 
000820* 2.5         08/06/05       AJUSTE NO CONTROLE DE MATRICULA
000830*                            DUPLICADA DE ALUNO - OS-0560
000840*                            (ANTES DESTA OS UM ALUNO PODIA
000850*                            SER MATRICULADO EM MAIS DE UMA
000860*                            TURMA POR ENGANO DO OPERADOR)
000870* 2.6         30/10/06       REVISAO GERAL PARA MIGRACAO DO
000880*                            AMBIENTE DE PROCESSAMENTO - OS-0588
000890* 2.7         04/04/07       ULTIMA REVISAO - ENCERRAMENTO DA
000900*                            MANUTENCAO DESTE PROGRAMA - OS-0602
000910
000920 ENVIRONMENT DIVISION.
000930 CONFIGURATION SECTION.
000940 SPECIAL-NAMES.
000950* PARAGRAFO EXIGIDO PELO PADRAO DO CPD EM TODO PROGRAMA DESTA
000960* FUNDACAO, MESMO SEM CLAUSULAS - VIDE ENTNOTAS E RELNOT.
000970 INPUT-OUTPUT SECTION.
000980
000990* NAO HA DECIMAL-POINT IS COMMA NESTE PROGRAMA - TODOS OS
001000* VALORES MONETARIOS E QUANTITATIVOS DO ANTIGO CADASTRO DE
001010* NOTAS FORAM SUBSTITUIDOS POR CONTADORES INTEIROS SIMPLES
001020 FILE-CONTROL.
001030
001040* ARQUIVOS MESTRES DE TURMA - ENTRADA E SAIDA. LEITURA E
001050* GRAVACAO SEQUENCIAIS, MESMO LAYOUT, MESMA ORDEM DE CHAVE
001060     SELECT TURMENT ASSIGN TO DISK
001070                    FILE STATUS STATUS-TURMENT.
001080
001090     SELECT TURMSAI ASSIGN TO DISK
001100                    FILE STATUS STATUS-TURMSAI.
001110
001120* ARQUIVOS MESTRES DE ALUNO - ENTRADA E SAIDA
001130     SELECT ALUNENT ASSIGN TO DISK
001140                    FILE STATUS STATUS-ALUNENT.
001150
001160     SELECT ALUNSAI ASSIGN TO DISK
001170                    FILE STATUS STATUS-ALUNSAI.
001180
001190* MESTRE DE SCRUM MASTER - SO ENTRADA. NAO EXISTE SAIDA
001200* PROPRIA PARA ESTE CADASTRO (VIDE ROTINA 0950) - OS-0530
001210     SELECT SCRUENT ASSIGN TO DISK
001220                    FILE STATUS STATUS-SCRUENT.
001230
001240* ARQUIVO DE MOVIMENTO DO DIA (TRANSACOES A PROCESSAR)
001250     SELECT TRANSAC ASSIGN TO DISK
001260                    FILE STATUS STATUS-TRANSAC.
001270
001280* RELATORIO DE MOVIMENTO E TOTAIS - IMPRESSORA DE LINHA
001290     SELECT RELATOR ASSIGN TO PRINTER
001300                    FILE STATUS STATUS-RELATOR.
001310
001320 DATA DIVISION.
001330
001340* CONVENCOES DE LAYOUT DESTE PROGRAMA:
001350* - QUANTIDADES E CODIGOS SAO PIC 9, ZERO A ESQUERDA, NUNCA
001360*   SIGN LEADING/TRAILING - NAO HA VALOR NEGATIVO NO SISTEMA
001370* - NOMES DE PESSOA E DE TURMA SAO PIC X, SEMPRE JUSTIFICADOS
001380*   A ESQUERDA COM ESPACOS A DIREITA, PADRAO DISPLAY NORMAL
001390* - TODO REGISTRO DE ARQUIVO DE SAIDA TEM O MESMO LAYOUT DO
001400*   REGISTRO DE ENTRADA CORRESPONDENTE, CAMPO A CAMPO, PARA
001410*   FACILITAR A CONFERENCIA MANUAL PELO CPD QUANDO PRECISA
001420* - HA SETE REDEFINES NESTE PROGRAMA, TODOS PARA OBTER UMA
001430*   VISAO ALTERNATIVA DE UM CAMPO JA EXISTENTE (NOME EM DUAS
001440*   PARTES VISTO COMO UM SO CAMPO, EMAIL VISTO COMO TABELA
001450*   DE CARACTERES, CONTADORES DE TURMA VISTOS EM CONJUNTO) -
001460*   NENHUM REDEFINES MUDA O TAMANHO TOTAL DO GRUPO ORIGINAL
001470 FILE SECTION.
001480
001490******************************************************
001500* RESUMO DOS ARQUIVOS DESTE PROGRAMA - 7 SELECTS AO TODO:
001510*
001520* TURMENT (I) / TURMSAI (O) - MESTRE DE TURMAS, 45 BYTES
001530* ALUNENT (I) / ALUNSAI (O) - MESTRE DE ALUNOS, 97 BYTES
001540* SCRUENT (I)               - MESTRE DE SCRUM MASTER, 97
001550*                             BYTES, SEM SAIDA PROPRIA
001560* TRANSAC (I)               - MOVIMENTO DO DIA, 135 BYTES
001570* RELATOR (O)               - RELATORIO DE MOVIMENTO E
001580*                             TOTAIS, IMPRESSORA, 132 BYTES
001590******************************************************
001600
001610 FD  TURMENT
001620     LABEL RECORD STANDARD
001630     VALUE OF FILE-ID 'TURMENT.DAT'
001640     RECORD CONTAINS 45 CHARACTERS.
001650
001660* ARQUIVO MESTRE DE TURMAS - ENTRADA (ORDEM ASCENDENTE POR
001670* COD-TURMA)
001680 01  REG-TURMENT.
001690*    CHAVE PRIMARIA DA TURMA - NUMERACAO SEQUENCIAL DADA PELO
001700*    CADASTRO DE CRIACAO (TRANSACAO CC) NO SISTEMA ANTERIOR
001710     05  TE-COD-TURMA            PIC 9(06).
001720     05  TE-NOME-TURMA           PIC X(30).
001730*    W=AGUARDANDO  S=INICIADA (EM ANDAMENTO)  F=ENCERRADA
001740     05  TE-STATUS-TURMA         PIC X(01).
001750*    QTD DE ALUNOS JA MATRICULADOS - CONFERIDA CONTRA
001760*    WS-MIN-ALUNOS/WS-MAX-ALUNOS NAS ROTINAS 0620/0630
001770     05  TE-QTD-ALUNOS           PIC 9(02).
001780*    MINIMO EXIGIDO NA CRIACAO DA TURMA E' WS-MIN-INSTRUTORES
001790*    (3), CONFERIDO NA ROTINA 0610 - OS-0140
001800     05  TE-QTD-INSTRUTORES      PIC 9(02).
001810     05  TE-QTD-COORDENADORES    PIC 9(02).
001820*    QTD DE COORDENADORES DA TURMA - SO REGISTRADA, SEM
001830*    MINIMO OU MAXIMO EXIGIDO POR NENHUMA REGRA DO PROGRAMA
001840     05  TE-QTD-SCRUM-MASTER     PIC 9(02).
001850*    IDEM - QTD DE SCRUM MASTERS DA TURMA, SO REGISTRADA
001860
001870 FD  TURMSAI
001880     LABEL RECORD STANDARD
001890     VALUE OF FILE-ID 'TURMSAI.DAT'
001900     RECORD CONTAINS 45 CHARACTERS.
001910
001920* ARQUIVO MESTRE DE TURMAS - SAIDA (TURMAS ATUALIZADAS PELO
001930* MOVIMENTO DO DIA, REGRAVADAS PELA ROTINA 0900)
001940 01  REG-TURMSAI.
001950*    MESMO LAYOUT DO REG-TURMENT, CAMPO A CAMPO
001960     05  TS-COD-TURMA            PIC 9(06).
001970     05  TS-NOME-TURMA           PIC X(30).
001980     05  TS-STATUS-TURMA         PIC X(01).
001990     05  TS-QTD-ALUNOS           PIC 9(02).
002000     05  TS-QTD-INSTRUTORES      PIC 9(02).
002010     05  TS-QTD-COORDENADORES    PIC 9(02).
002020     05  TS-QTD-SCRUM-MASTER     PIC 9(02).
002030*    A REGRAVACAO E' SEMPRE INTEGRAL - NAO HA CAMPO SO
002040*    ALTERADO POR EXCECAO, MOVE-CORRESPONDING NAO E' USADO
002050*    NESTE PROGRAMA - CADA CAMPO E' MOVIDO INDIVIDUALMENTE
002060
002070 FD  ALUNENT
002080     LABEL RECORD STANDARD
002090     VALUE OF FILE-ID 'ALUNENT.DAT'
002100     RECORD CONTAINS 97 CHARACTERS.
002110
002120* ARQUIVO MESTRE DE ALUNOS - ENTRADA (ORDEM ASCENDENTE POR
002130* COD-ALUNO). LAYOUT SEMELHANTE AO DE SCRUM MASTER (VIDE
002140* REG-SCRUENT MAIS ABAIXO) - OS-0530
002150 01  REG-ALUNENT.
002160*    CHAVE PRIMARIA DO ALUNO - ATRIBUIDA NO CADASTRO (RS)
002170     05  AE-COD-ALUNO            PIC 9(06).
002180*    NOME EM DUAS PARTES PARA COMPATIBILIDADE COM O LAYOUT
002190*    DE TELA DE CADASTRO ANTIGO (PRIMEIRO/ULTIMO NOME)
002200     05  AE-NOME-COMPLETO-GRUPO.
002210         10  AE-PRIMEIRO-NOME    PIC X(20).
002220         10  AE-ULTIMO-NOME      PIC X(20).
002230*    VISAO ALTERNATIVA DO NOME COMO UM UNICO CAMPO DE 40
002240*    POSICOES, USADA NA CARGA PARA TAB-ALUNOS (ROTINA 0300)
002250     05  AE-NOME-COMPLETO-R  REDEFINES AE-NOME-COMPLETO-GRUPO
002260                                 PIC X(40).
002270*    INCLUIDO NA REVISAO GERAL DE VALIDACAO - OS-0330
002280     05  AE-EMAIL                PIC X(30).
002290     05  AE-TELEFONE             PIC X(15).
002300*    ZERO ENQUANTO O ALUNO NAO FOR MATRICULADO EM NENHUMA
002310*    TURMA (SO' E' PREENCHIDO PELA TRANSACAO AS)
002320     05  AE-COD-TURMA            PIC 9(06).
002330*    NAO HA FILLER NESTE REGISTRO PORQUE OS CAMPOS ACIMA JA
002340*    SOMAM OS 97 CARACTERES DECLARADOS NO FD - CONFERIDO
002350*    CAMPO A CAMPO NA REVISAO DA OS-0330
002360
002370 FD  ALUNSAI
002380     LABEL RECORD STANDARD
002390     VALUE OF FILE-ID 'ALUNSAI.DAT'
002400     RECORD CONTAINS 97 CHARACTERS.
002410
002420* ARQUIVO MESTRE DE ALUNOS - SAIDA (INCLUI OS ALUNOS
002430* REGISTRADOS NO MOVIMENTO DO DIA - TRANSACAO RS)
002440 01  REG-ALUNSAI.
002450*    MESMO LAYOUT DO REG-ALUNENT, SEM O GRUPO REDEFINES -
002460*    GRAVADO CAMPO A CAMPO PELA ROTINA 0950
002470     05  SA-COD-ALUNO            PIC 9(06).
002480     05  SA-PRIMEIRO-NOME        PIC X(20).
002490     05  SA-ULTIMO-NOME          PIC X(20).
002500     05  SA-EMAIL                PIC X(30).
002510     05  SA-TELEFONE             PIC X(15).
002520     05  SA-COD-TURMA            PIC 9(06).
002530*    GRAVADO PELA ROTINA 0950, UMA VEZ PARA CADA ENTRADA DE
002540*    TAB-ALUNOS - INCLUSIVE OS ALUNOS INCLUIDOS NO PROPRIO
002550*    MOVIMENTO DO DIA PELA TRANSACAO RS
002560
002570 FD  SCRUENT
002580     LABEL RECORD STANDARD
002590     VALUE OF FILE-ID 'SCRUENT.DAT'
002600     RECORD CONTAINS 97 CHARACTERS.
002610
002620* ARQUIVO MESTRE DE SCRUM MASTER - ENTRADA. NAO HA ARQUIVO DE
002630* SAIDA PARA SCRUM MASTER - PERMANECE SOMENTE NA TABELA EM
002640* MEMORIA TAB-SCRUM-MASTER (VIDE ROTINA 0950) - OS-0530
002650 01  REG-SCRUENT.
002660*    CHAVE PRIMARIA DO SCRUM MASTER - MESMA FAIXA DE
002670*    NUMERACAO DO CADASTRO DE ALUNO
002680     05  SE-COD-SCRUM            PIC 9(06).
002690     05  SE-NOME-COMPLETO-GRUPO.
002700         10  SE-PRIMEIRO-NOME    PIC X(20).
002710         10  SE-ULTIMO-NOME      PIC X(20).
002720     05  SE-NOME-COMPLETO-R  REDEFINES SE-NOME-COMPLETO-GRUPO
002730                                 PIC X(40).
002740     05  SE-EMAIL                PIC X(30).
002750     05  SE-TELEFONE             PIC X(15).
002760*    NAO USADO NESTE PROGRAMA - O SCRUM MASTER NAO E'
002770*    VINCULADO A UMA TURMA PELO CADASTRO (RM), SOMENTE
002780*    HERDADO DO MESMO LAYOUT DO ALUNO - OS-0530
002790     05  SE-COD-TURMA            PIC 9(06).
002800*    A CARGA DESTE MESTRE (ROTINA 0400) E' A UNICA LEITURA
002810*    FEITA SOBRE SCRUENT NO PROGRAMA TODO - NAO HA REGRA DE
002820*    NEGOCIO QUE ALTERE ESTE ARQUIVO, SO A TABELA EM MEMORIA
002830
002840 FD  TRANSAC
002850     LABEL RECORD STANDARD
002860     VALUE OF FILE-ID 'TRANSAC.DAT'
002870     RECORD CONTAINS 135 CHARACTERS.
002880
002890* ARQUIVO DE MOVIMENTO (TRANSACOES) - ORDEM DE CHEGADA, SEM
002900* CLASSIFICACAO PREVIA. CADA REGISTRO TRAZ UM UNICO CODIGO
002910* DE TRANSACAO QUE COMANDA TODO O DESVIO NA ROTINA 0600:
002920* CC=CRIA TURMA  AS=MATRICULA ALUNO  SC=INICIA TURMA
002930* FC=ENCERRA TURMA  RS=REGISTRA ALUNO  RM=REGISTRA SCRUM MASTER
002940 01  REG-TRANSAC.
002950*    CODIGO DE 2 POSICOES QUE COMANDA O DESVIO NA ROTINA
002960*    0600. OS 88-NIVEIS ABAIXO SAO USADOS NO LUGAR DE
002970*    COMPARACOES LITERAIS ESPALHADAS PELO PROGRAMA
002980     05  TRN-CODIGO-TRANSACAO    PIC X(02).
002990         88  TRN-CRIA-TURMA          VALUE 'CC'.
003000         88  TRN-MATRICULA           VALUE 'AS'.
003010         88  TRN-INICIA-TURMA        VALUE 'SC'.
003020         88  TRN-ENCERRA-TURMA       VALUE 'FC'.
003030         88  TRN-REGISTRA-ALUNO      VALUE 'RS'.
003040         88  TRN-REGISTRA-SCRUM      VALUE 'RM'.
003050*    PAR DE CHAVES DA TRANSACAO. NEM SEMPRE AS DUAS VEM
003060*    PREENCHIDAS - EM CC SO VEM COD-TURMA, EM RS/RM SO
003070*    VEM COD-PESSOA (A PESSOA AINDA NAO TEM TURMA)
003080     05  TRN-CHAVE-GRUPO.
003090         10  TRN-COD-TURMA       PIC 9(06).
003100         10  TRN-COD-PESSOA      PIC 9(06).
003110*    NOME DA TURMA - SO PREENCHIDO EM CC
003120     05  TRN-NOME-TURMA          PIC X(30).
003130*    NOME COMPLETO DA PESSOA (ALUNO OU SCRUM MASTER) - SO
003140*    PREENCHIDO EM RS/RM
003150     05  TRN-NOME-COMPLETO-GRUPO.
003160         10  TRN-PRIMEIRO-NOME   PIC X(20).
003170         10  TRN-ULTIMO-NOME     PIC X(20).
003180*    VISAO DE 40 POSICOES DO NOME, USADA PARA MOVER OS DOIS
003190*    CAMPOS ACIMA NUM SO COMANDO (ROTINAS 0652 E 0662)
003200     05  TRN-NOME-COMPLETO-R REDEFINES TRN-NOME-COMPLETO-GRUPO
003210                                 PIC X(40).
003220     05  TRN-EMAIL               PIC X(30).
003230*    TABELA DE 30 CARACTERES SOBRE O PROPRIO CAMPO DE EMAIL,
003240*    USADA PELA ROTINA 0670 PARA VARRER CARACTER A CARACTER E
003250*    ACHAR O SINAL DE ARROBA - O COMPILADOR DESTA VERSAO NAO
003260*    TEM VERBO INSPECT - OS-0498
003270     05  TRN-EMAIL-TABELA    REDEFINES TRN-EMAIL.
003280         10  TRN-EMAIL-CARACTER  PIC X(01) OCCURS 30 TIMES.
003290     05  TRN-TELEFONE            PIC X(15).
003300*    QUANTIDADES INFORMADAS NA CRIACAO DE TURMA (CC) -
003310*    TRN-QTD-INSTRUTORES E' CONFERIDA CONTRA O MINIMO EM 0610.
003320*    OS OUTROS DOIS SAO SO GRAVADOS, NAO VALIDADOS
003330     05  TRN-QTD-INSTRUTORES     PIC 9(02).
003340     05  TRN-QTD-COORDENADORES   PIC 9(02).
003350     05  TRN-QTD-SCRUM-MASTER    PIC 9(02).
003360*    NAO HA CAMPO DE DATA NA TRANSACAO - O ARQUIVO TRANSAC
003370*    E' SEMPRE O MOVIMENTO DE UM UNICO DIA, RECEBIDO JA
003380*    SEPARADO PELO JOB ANTERIOR DA CADEIA DE PROCESSAMENTO
003390
003400 FD  RELATOR
003410     LABEL RECORD OMITTED.
003420
003430* LINHA GENERICA DE IMPRESSAO - O LAYOUT REAL DE CADA LINHA
003440* VEM DA WORKING-STORAGE (CAB-TITULO/CAB-COLUNAS/DET-LINHA/
003450* TOT-LINHA) POR WRITE ... FROM, NO PADRAO RELNOT.COB
003460 01  REG-RELATOR                 PIC X(132).
003470* 132 POSICOES - LARGURA PADRAO DA IMPRESSORA DE LINHA DO
003480* CPD PARA FORMULARIO CONTINUO DE 15 POLEGADAS, A MESMA
003490* LARGURA USADA EM TODOS OS RELATORIOS DESTE SETOR
003500
003510 WORKING-STORAGE SECTION.
003520
003530******************************************************
003540* RESUMO DAS TABELAS EM MEMORIA DESTE PROGRAMA - AS TRES
003550* SAO CARREGADAS NO INICIO (ROTINAS 0200/0300/0400) E
003560* FICAM RESIDENTES ATE O FIM DO JOB, SEM PAGINACAO EM DISCO:
003570*
003580* TAB-TURMAS........: OCCURS 100, ORDENADA POR COD-TURMA
003590* TAB-ALUNOS........: OCCURS 500, ORDENADA POR COD-ALUNO
003600* TAB-SCRUM-MASTER..: OCCURS 500, ORDEM DE CHEGADA
003610*
003620* NENHUMA DELAS USA INDEX-CLAUSE - OS SUBSCRITOS SAO OS
003630* CAMPOS WS-I/WS-J/WS-POS-TURMA/WS-POS-ALUNO DECLARADOS
003640* MAIS ABAIXO, TODOS EM WS-SUBSCRITOS
003650******************************************************
003660
003670* STATUS DE ABERTURA/LEITURA DOS ARQUIVOS - CONFERIDO CONTRA
003680* '00' LOGO APOS CADA OPEN NA ROTINA 0100
003690 01  STATUS-TURMENT              PIC X(02) VALUE SPACES.
003700 01  STATUS-TURMSAI              PIC X(02) VALUE SPACES.
003710 01  STATUS-ALUNENT              PIC X(02) VALUE SPACES.
003720 01  STATUS-ALUNSAI              PIC X(02) VALUE SPACES.
003730 01  STATUS-SCRUENT              PIC X(02) VALUE SPACES.
003740 01  STATUS-TRANSAC              PIC X(02) VALUE SPACES.
003750 01  STATUS-RELATOR              PIC X(02) VALUE SPACES.
003760* NENHUM DESTES CAMPOS E' RELIDO DEPOIS DA ABERTURA - A
003770* ROTINA 0100 CONFERE CADA UM LOGO APOS O RESPECTIVO OPEN E
003780* NAO HA LEITURA/GRAVACAO NO PROGRAMA QUE CONFIRA STATUS
003790* DEPOIS DISSO (READ AT END E' TRATADO PELA CLAUSULA AT END)
003800
003810* CHAVES DE FIM-DE-ARQUIVO E ACHOU-REGISTRO. CADA UMA E'
003820* LIGADA POR UM 88-NIVEL PARA EVITAR COMPARACAO LITERAL
003830* ESPALHADA PELAS ROTINAS DE CARGA E BUSCA
003840 01  WS-FIM-TURMAS               PIC X(01) VALUE 'N'.
003850     88  FIM-TURMAS                  VALUE 'S'.
003860 01  WS-FIM-ALUNOS               PIC X(01) VALUE 'N'.
003870     88  FIM-ALUNOS                  VALUE 'S'.
003880 01  WS-FIM-SCRUM                PIC X(01) VALUE 'N'.
003890     88  FIM-SCRUM                   VALUE 'S'.
003900 01  WS-FIM-TRANSACAO            PIC X(01) VALUE 'N'.
003910     88  FIM-TRANSACAO               VALUE 'S'.
003920*    LIGADA PELAS ROTINAS 0611/0621/0661 A CADA BUSCA EM
003930*    TABELA - O CHAMADOR TESTA ACHOU-REGISTRO LOGO EM SEGUIDA
003940 01  WS-ACHOU                    PIC X(01) VALUE 'N'.
003950     88  ACHOU-REGISTRO              VALUE 'S'.
003960*    LIGADA PELA ROTINA 0670 QUANDO A VARREDURA DE
003970*    TRN-EMAIL-CARACTER ENCONTRA O SINAL DE ARROBA
003980 01  WS-TEM-ARROBA                PIC X(01) VALUE 'N'.
003990     88  TEM-ARROBA                  VALUE 'S'.
004000* NENHUMA DESTAS CHAVES E' INICIALIZADA NO CORPO DO
004010* PROGRAMA - O VALOR 'N' DA CLAUSULA VALUE E' SUFICIENTE
004020* PORQUE CADA UMA E' REGRAVADA ANTES DE SER TESTADA
004030
004040* SUBSCRITOS E CONTADORES DE TABELA - OS-0102. TODOS EM
004050* DISPLAY, SEM CLAUSULA USAGE - PADRAO DA CASA PARA CAMPOS
004060* NUMERICOS DE TRABALHO, INCLUSIVE OS DE CONTROLE DE LACO
004070 01  WS-SUBSCRITOS.
004080*    INDICE GERAL DE VARREDURA - REUTILIZADO PELAS BUSCAS
004090*    0611/0621/0661 E PELA VALIDACAO DE EMAIL 0670
004100     05  WS-I                    PIC 9(04).
004110*    INDICE AUXILIAR - SO USADO NO DESLOCAMENTO DE TABELA
004120*    DAS ROTINAS DE INSERCAO 0612/0652
004130     05  WS-J                    PIC 9(04).
004140     05  WS-TOT-TURMAS           PIC 9(04) VALUE ZERO.
004150     05  WS-TOT-ALUNOS           PIC 9(04) VALUE ZERO.
004160     05  WS-TOT-SCRUM            PIC 9(04) VALUE ZERO.
004170*    POSICAO DE TURMA DEVOLVIDA PELA ROTINA 0611 - TANTO A
004180*    POSICAO ENCONTRADA QUANTO O PONTO DE INSERCAO
004190     05  WS-POS-TURMA            PIC 9(04).
004200*    IDEM ACIMA, DEVOLVIDA PELA ROTINA 0621 PARA ALUNO
004210     05  WS-POS-ALUNO            PIC 9(04).
004220*    A TABELA DE SCRUM MASTER NAO TEM UM WS-POS-SCRUM
004230*    CORRESPONDENTE PORQUE A ROTINA 0661 NAO PRECISA DE
004240*    POSICAO DE INSERCAO - A INCLUSAO E' SEMPRE NO FIM
004250
004260* CONTADORES DE CONTROLE DO RELATORIO - OS-0210 / OS-0255.
004270* TOTALIZAM O MOVIMENTO DO DIA PARA CONFERENCIA DO OPERADOR
004280* CONTRA O TOTAL DE REGISTROS DO ARQUIVO TRANSAC
004290 01  WS-CONTADORES.
004300     05  WS-TOT-LIDAS            PIC 9(06) VALUE ZERO.
004310     05  WS-TOT-ACEITAS          PIC 9(06) VALUE ZERO.
004320     05  WS-TOT-REJEITADAS       PIC 9(06) VALUE ZERO.
004330*    UM CONTADOR POR CODIGO DE TRANSACAO - INCREMENTADOS
004340*    SOMENTE QUANDO A TRANSACAO E' ACEITA (VIDE 0610 A 0660)
004350     05  WS-TOT-CC               PIC 9(06) VALUE ZERO.
004360     05  WS-TOT-AS               PIC 9(06) VALUE ZERO.
004370     05  WS-TOT-SC               PIC 9(06) VALUE ZERO.
004380     05  WS-TOT-FC               PIC 9(06) VALUE ZERO.
004390     05  WS-TOT-RS               PIC 9(06) VALUE ZERO.
004400     05  WS-TOT-RM               PIC 9(06) VALUE ZERO.
004410*    TOTAIS DE NEGOCIO, DISTINTOS DOS CONTADORES DE
004420*    TRANSACAO ACIMA - REFLETEM O ESTADO FINAL DAS TURMAS
004430     05  WS-TOT-TURMAS-INICIADAS PIC 9(06) VALUE ZERO.
004440     05  WS-TOT-TURMAS-ENCERRADAS
004450                                 PIC 9(06) VALUE ZERO.
004460     05  WS-TOT-ALUNOS-MATRIC    PIC 9(06) VALUE ZERO.
004470*    ESTES CONTADORES SO SAO IMPRESSOS UMA VEZ, PELA ROTINA
004480*    1000, AO FINAL DO PROCESSAMENTO - OS-0255. NAO HA
004490*    CONTROL BREAK POR TURMA NESTE RELATORIO, SO O TOTAL GERAL
004500
004510* CONTROLE DE PAGINACAO DO RELATORIO - OS-0362. MESMO
004520* TAMANHO E MESMA AUSENCIA DE USAGE DE RELNOT.COB
004530 01  WS-CONT-LINHA               PIC 9(02) VALUE ZERO.
004540 01  WS-CONT-PAGINA              PIC 9(05) VALUE ZERO.
004550
004560* RESULTADO E MOTIVO DA TRANSACAO CORRENTE - MONTADOS PELA
004570* ROTINA DE REGRA E IMPRESSOS PELA ROTINA 0700
004580 01  WS-RESULTADO                PIC X(09) VALUE SPACES.
004590 01  WS-MOTIVO                   PIC X(40) VALUE SPACES.
004600
004610* LIMITES DE COMPOSICAO DE TURMA - REGRA DE NEGOCIO FESP.
004620* VALORES FIXOS DESDE A IMPLANTACAO, NUNCA PARAMETRIZADOS
004630 01  WS-CONSTANTES-TURMA.
004640     05  WS-MIN-ALUNOS           PIC 9(02) VALUE 15.
004650     05  WS-MAX-ALUNOS           PIC 9(02) VALUE 30.
004660     05  WS-MIN-INSTRUTORES      PIC 9(02) VALUE 03.
004670*    OS TRES VALORES ACIMA FORAM DEFINIDOS NA IMPLANTACAO E
004680*    NUNCA MUDARAM - SE UM DIA A COORDENACAO PEDIR OUTRA
004690*    FAIXA, BASTA ALTERAR A CLAUSULA VALUE E RECOMPILAR
004700
004710* TABELA DE TURMAS EM MEMORIA - MANTIDA EM ORDEM ASCENDENTE
004720* DE COD-TURMA PELA ROTINA 0612 (INSERCAO COM DESLOCAMENTO).
004730* CARREGADA NO INICIO DO JOB PELA ROTINA 0200 E REGRAVADA NO
004740* MESTRE DE SAIDA PELA ROTINA 0900
004750 01  TAB-TURMAS.
004760     05  TURMA-ENTRY OCCURS 100 TIMES.
004770         10  TUR-COD-TURMA           PIC 9(06).
004780         10  TUR-NOME-TURMA          PIC X(30).
004790*        MESMO DOMINIO DE TE-STATUS-TURMA
004800         10  TUR-STATUS-TURMA        PIC X(01).
004810             88  TUR-AGUARDANDO          VALUE 'W'.
004820             88  TUR-INICIADA            VALUE 'S'.
004830             88  TUR-ENCERRADA           VALUE 'F'.
004840         10  TUR-CONTADORES.
004850             15  TUR-QTD-ALUNOS          PIC 9(02).
004860             15  TUR-QTD-INSTRUTORES     PIC 9(02).
004870             15  TUR-QTD-COORDENADORES   PIC 9(02).
004880             15  TUR-QTD-SCRUM-MASTER    PIC 9(02).
004890*        VISAO DE 8 POSICOES SOBRE OS QUATRO CONTADORES
004900*        ACIMA - USADA SO PARA ZERAR OS QUATRO DE UMA VEZ
004910*        NA ROTINA 0612 (MOVE ZEROS TO TUR-CONTADORES-R)
004920         10  TUR-CONTADORES-R    REDEFINES TUR-CONTADORES
004930                                     PIC 9(08).
004940         10  FILLER                  PIC X(05).
004950*    OCCURS 100 - LIMITE MAXIMO DE TURMAS ATIVAS AO MESMO
004960*    TEMPO, HERDADO DO CADASTRO ANTIGO. NUNCA FOI ATINGIDO
004970*    EM PRODUCAO ATE A ULTIMA REVISAO DO PROGRAMA (OS-0602)
004980
004990* TABELA DE ALUNOS EM MEMORIA - MANTIDA EM ORDEM ASCENDENTE
005000* DE COD-ALUNO PELA ROTINA 0652 (INSERCAO COM DESLOCAMENTO).
005010* CARREGADA PELA ROTINA 0300 E REGRAVADA PELA ROTINA 0950
005020 01  TAB-ALUNOS.
005030     05  ALUNO-ENTRY OCCURS 500 TIMES.
005040         10  ALU-COD-ALUNO           PIC 9(06).
005050         10  ALU-NOME-COMPLETO-GRUPO.
005060             15  ALU-PRIMEIRO-NOME       PIC X(20).
005070             15  ALU-ULTIMO-NOME         PIC X(20).
005080*        USADA PARA RECEBER TRN-NOME-COMPLETO-R NUM UNICO
005090*        MOVE (ROTINA 0652)
005100         10  ALU-NOME-COMPLETO-R REDEFINES
005110                     ALU-NOME-COMPLETO-GRUPO PIC X(40).
005120         10  ALU-EMAIL               PIC X(30).
005130         10  ALU-TELEFONE            PIC X(15).
005140*        ZERO ATE A MATRICULA (TRANSACAO AS) - CONFERIDO
005150*        PELA ROTINA 0620 ANTES DE MATRICULAR
005160         10  ALU-COD-TURMA           PIC 9(06).
005170         10  FILLER                  PIC X(05).
005180*    OCCURS 500 - LIMITE MAXIMO DE ALUNOS ATIVOS. FOLGA
005190*    GENEROSA EM RELACAO AO MAXIMO DE 30 ALUNOS POR TURMA
005200*    VEZES O LIMITE DE 100 TURMAS - NUNCA FOI RECOMPILADO
005210
005220* TABELA DE SCRUM MASTER EM MEMORIA - INCLUSAO POR ORDEM DE
005230* CHEGADA (NAO HA ARQUIVO DE SAIDA A REGRAVAR) - OS-0530.
005240* A BUSCA (ROTINA 0661) E' POR VARREDURA SIMPLES, NAO HA
005250* MANUTENCAO DE ORDEM DE CHAVE COMO NAS DUAS TABELAS ACIMA
005260 01  TAB-SCRUM-MASTER.
005270     05  SCRUM-ENTRY OCCURS 500 TIMES.
005280         10  SCR-COD-SCRUM           PIC 9(06).
005290         10  SCR-NOME-COMPLETO-GRUPO.
005300             15  SCR-PRIMEIRO-NOME       PIC X(20).
005310             15  SCR-ULTIMO-NOME         PIC X(20).
005320         10  SCR-NOME-COMPLETO-R REDEFINES
005330                     SCR-NOME-COMPLETO-GRUPO PIC X(40).
005340         10  SCR-EMAIL               PIC X(30).
005350         10  SCR-TELEFONE            PIC X(15).
005360*        NAO PREENCHIDO PELO CADASTRO (RM) - MANTIDO NO
005370*        LAYOUT SOMENTE POR SIMETRIA COM TAB-ALUNOS
005380         10  SCR-COD-TURMA           PIC 9(06).
005390         10  FILLER                  PIC X(05).
005400*    MESMO OCCURS 500 DE TAB-ALUNOS, POR SIMETRIA DE LAYOUT
005410*    - NA PRATICA O NUMERO DE SCRUM MASTERS CADASTRADOS E'
005420*    SEMPRE MUITO MENOR QUE O DE ALUNOS
005430
005440* LINHA DE TITULO DO RELATORIO - IMPRESSA A CADA QUEBRA DE
005450* PAGINA (VIDE ROTINA 0500), NO PADRAO DE RELNOT.COB
005460 01  CAB-TITULO.
005470     05  FILLER                  PIC X(20) VALUE SPACES.
005480     05  FILLER                  PIC X(30) VALUE
005490         'FESP - CONTROLE DE TURMAS'.
005500     05  FILLER                  PIC X(20) VALUE SPACES.
005510     05  FILLER                  PIC X(04) VALUE 'PG. '.
005520     05  CAB-PAGINA              PIC ZZ.ZZ9.
005530     05  FILLER                  PIC X(52) VALUE SPACES.
005540
005550* LINHA DE CABECALHO DE COLUNAS DO RELATORIO DE MOVIMENTO
005560 01  CAB-COLUNAS.
005570     05  FILLER                  PIC X(02) VALUE SPACES.
005580     05  FILLER                  PIC X(09) VALUE 'TRAN CODE'.
005590     05  FILLER                  PIC X(05) VALUE SPACES.
005600     05  FILLER                  PIC X(08) VALUE 'CLASS ID'.
005610     05  FILLER                  PIC X(06) VALUE SPACES.
005620     05  FILLER                  PIC X(09) VALUE 'PERSON ID'.
005630     05  FILLER                  PIC X(05) VALUE SPACES.
005640     05  FILLER                  PIC X(06) VALUE 'RESULT'.
005650     05  FILLER                  PIC X(06) VALUE SPACES.
005660     05  FILLER                  PIC X(06) VALUE 'REASON'.
005670     05  FILLER                  PIC X(70) VALUE SPACES.
005680*    ALINHADA COLUNA A COLUNA COM DET-LINHA LOGO ABAIXO -
005690*    QUALQUER MUDANCA DE POSICAO NUMA TEM QUE SER REFLETIDA
005700*    NA OUTRA, NAO HA VALIDACAO AUTOMATICA DISSO
005710
005720* LINHA DE DETALHE - UMA POR TRANSACAO PROCESSADA - OS-0210
005730 01  DET-LINHA.
005740     05  FILLER                  PIC X(02) VALUE SPACES.
005750     05  DET-CODIGO-TRAN         PIC X(02).
005760     05  FILLER                  PIC X(07) VALUE SPACES.
005770     05  DET-COD-TURMA           PIC 9(06).
005780     05  FILLER                  PIC X(07) VALUE SPACES.
005790     05  DET-COD-PESSOA          PIC 9(06).
005800     05  FILLER                  PIC X(09) VALUE SPACES.
005810     05  DET-RESULTADO           PIC X(09).
005820     05  FILLER                  PIC X(02) VALUE SPACES.
005830     05  DET-MOTIVO              PIC X(40).
005840     05  FILLER                  PIC X(42) VALUE SPACES.
005850*    DET-MOTIVO VEM EM BRANCO QUANDO A TRANSACAO E' ACEITA -
005860*    O MOTIVO SO' E' PREENCHIDO PELAS ROTINAS DE REGRA NO
005870*    CAMINHO DE REJEICAO (VIDE 0610 A 0670)
005880
005890* LINHA GENERICA DE TOTAIS - REUTILIZADA PELA ROTINA 1000
005900* PARA CADA CONTADOR DE CONTROLE (SEM QUEBRAS INTERMEDIARIAS)
005910 01  TOT-LINHA.
005920     05  FILLER                  PIC X(10) VALUE SPACES.
005930     05  TOT-DESCRICAO           PIC X(45).
005940     05  FILLER                  PIC X(05) VALUE SPACES.
005950     05  TOT-VALOR               PIC ZZZ.ZZ9.
005960     05  FILLER                  PIC X(65) VALUE SPACES.
005970
005980 PROCEDURE DIVISION.
005990
006000******************************************************
006010* CONVENCOES DESTA PROCEDURE DIVISION - VALIDAS PARA TODAS
006020* AS ROTINAS ABAIXO, NAO REPETIDAS EM CADA UMA:
006030*
006040* - TODO PERFORM E' DO TIPO PERFORM ... THRU ...-EXIT. NAO
006050*   HA PERFORM INLINE COM END-PERFORM NESTE PROGRAMA
006060* - O GO TO E' USADO SOMENTE DENTRO DOS LIMITES DE UMA
006070*   MESMA ROTINA (DA ENTRADA ATE O SEU PROPRIO -EXIT), NUNCA
006080*   PULANDO DE UMA ROTINA PARA OUTRA
006090* - AS ROTINAS DE REGRA (0610 A 0670) SEMPRE MONTAM WS-
006100*   RESULTADO COM 'ACCEPTED ' OU 'REJECTED ' E, NO SEGUNDO
006110*   CASO, WS-MOTIVO COM O TEXTO EXATO QUE VAI PARA O
006120*   RELATORIO - NAO HA CODIGO DE ERRO NUMERICO NESTE
006130*   PROGRAMA, SO TEXTO EM INGLES CONFORME PEDIDO DA
006140*   COORDENACAO DE EXTENSAO PARA O RELATORIO FINAL
006150******************************************************
006160
006170******************************************************
006180* 0000-PRINCIPAL - ROTINA PRINCIPAL DO PROGRAMA
006190******************************************************
006200 0000-PRINCIPAL.
006210*    ABRE TUDO, CARREGA AS TRES TABELAS EM MEMORIA (TURMA,
006220*    ALUNO, SCRUM MASTER), IMPRIME O CABECALHO DA PRIMEIRA
006230*    PAGINA E SO ENTAO COMECA A LER O MOVIMENTO DO DIA
006240     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
006250     PERFORM 0200-CARREGA-TURMAS THRU 0200-CARREGA-TURMAS-EXIT
006260         UNTIL FIM-TURMAS.
006270     PERFORM 0300-CARREGA-ALUNOS THRU 0300-CARREGA-ALUNOS-EXIT
006280         UNTIL FIM-ALUNOS.
006290     PERFORM 0400-CARREGA-SCRUM THRU 0400-CARREGA-SCRUM-EXIT
006300         UNTIL FIM-SCRUM.
006310     PERFORM 0500-IMPRIME-CABECALHO THRU
006320         0500-IMPRIME-CABECALHO-EXIT.
006330*    UMA PASSADA POR TODO O ARQUIVO TRANSAC, TRANSACAO A
006340*    TRANSACAO, ATE O FIM DE ARQUIVO
006350     PERFORM 0600-PROCESSA-TRANSACAO THRU
006360         0600-PROCESSA-TRANSACAO-EXIT UNTIL FIM-TRANSACAO.
006370*    SO DEPOIS DE TODO O MOVIMENTO PROCESSADO E' QUE AS
006380*    TABELAS EM MEMORIA SAO REGRAVADAS NOS MESTRES DE SAIDA -
006390*    NAO HA REGRAVACAO PARCIAL DURANTE O PROCESSAMENTO
006400     PERFORM 0900-GRAVA-TURMAS THRU 0900-GRAVA-TURMAS-EXIT
006410         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOT-TURMAS.
006420     PERFORM 0950-GRAVA-ALUNOS THRU 0950-GRAVA-ALUNOS-EXIT
006430         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOT-ALUNOS.
006440*    NAO HA GRAVACAO DE TAB-SCRUM-MASTER - OS-0530 NAO PREVIU
006450*    ARQUIVO DE SAIDA PARA SCRUM MASTER
006460     PERFORM 1000-IMPRIME-TOTAIS THRU
006470         1000-IMPRIME-TOTAIS-EXIT.
006480     PERFORM 1100-FECHA-ARQUIVOS THRU 1100-FECHA-ARQUIVOS-EXIT.
006490*    UM UNICO STOP RUN NO PROGRAMA TODO - TODA CONDICAO DE
006500*    ERRO FATAL (VIDE ROTINA 0100) TEM SEU PROPRIO STOP RUN,
006510*    MAS O FLUXO NORMAL SO TERMINA AQUI, NO FIM DO 0000
006520     STOP RUN.
006530
006540******************************************************
006550* 0100-ABRE-ARQUIVOS - ABERTURA DE TODOS OS ARQUIVOS
006560* DO PROCESSAMENTO. QUALQUER STATUS DIFERENTE DE '00'
006570* ABORTA O JOB (VIDE PADRAO DE ENTNOTAS.COB)
006580******************************************************
006590 0100-ABRE-ARQUIVOS.
006600*    ORDEM DE ABERTURA E' A ORDEM DE USO NO PROGRAMA - NAO HA
006610*    SIGNIFICADO ESPECIAL NA SEQUENCIA
006620     OPEN INPUT TURMENT.
006630     IF STATUS-TURMENT NOT = '00'
006640         GO TO 0100-ERRO-ABERTURA.
006650     OPEN OUTPUT TURMSAI.
006660     IF STATUS-TURMSAI NOT = '00'
006670         GO TO 0100-ERRO-ABERTURA.
006680     OPEN INPUT ALUNENT.
006690     IF STATUS-ALUNENT NOT = '00'
006700         GO TO 0100-ERRO-ABERTURA.
006710     OPEN OUTPUT ALUNSAI.
006720     IF STATUS-ALUNSAI NOT = '00'
006730         GO TO 0100-ERRO-ABERTURA.
006740     OPEN INPUT SCRUENT.
006750     IF STATUS-SCRUENT NOT = '00'
006760         GO TO 0100-ERRO-ABERTURA.
006770     OPEN INPUT TRANSAC.
006780     IF STATUS-TRANSAC NOT = '00'
006790         GO TO 0100-ERRO-ABERTURA.
006800     OPEN OUTPUT RELATOR.
006810     IF STATUS-RELATOR NOT = '00'
006820         GO TO 0100-ERRO-ABERTURA.
006830     GO TO 0100-ABRE-ARQUIVOS-EXIT.
006840 0100-ERRO-ABERTURA.
006850*    NAO HA COMO CONTINUAR O JOB SEM TODOS OS ARQUIVOS -
006860*    ENCERRA IMEDIATAMENTE, SEM GRAVAR RELATORIO NENHUM
006870     DISPLAY 'CLSTRAN - ERRO NA ABERTURA DE ARQUIVOS'.
006880*    O DISPLAY VAI PARA O CONSOLE DO OPERADOR, NAO PARA O
006890*    RELATORIO - NESTE PONTO O RELATOR PODE NEM TER SIDO
006900*    ABERTO AINDA, DEPENDENDO DE QUAL OPEN FALHOU
006910     STOP RUN.
006920 0100-ABRE-ARQUIVOS-EXIT.
006930     EXIT.
006940
006950******************************************************
006960* 0200-CARREGA-TURMAS - CARGA DO MESTRE DE TURMAS PARA
006970* A TABELA TAB-TURMAS (UMA LEITURA POR CHAMADA)
006980******************************************************
006990 0200-CARREGA-TURMAS.
007000*    O MESTRE JA CHEGA EM ORDEM ASCENDENTE DE COD-TURMA,
007010*    ENTAO A CARGA E' SIMPLES ACRESCIMO NO FIM DA TABELA -
007020*    NAO HA BUSCA DE POSICAO AQUI, SO NA ROTINA 0612
007030     READ TURMENT
007040         AT END
007050             MOVE 'S' TO WS-FIM-TURMAS
007060             GO TO 0200-CARREGA-TURMAS-EXIT.
007070     ADD 1 TO WS-TOT-TURMAS.
007080     MOVE TE-COD-TURMA        TO TUR-COD-TURMA (WS-TOT-TURMAS).
007090     MOVE TE-NOME-TURMA       TO TUR-NOME-TURMA (WS-TOT-TURMAS).
007100     MOVE TE-STATUS-TURMA     TO
007110         TUR-STATUS-TURMA (WS-TOT-TURMAS).
007120     MOVE TE-QTD-ALUNOS       TO
007130         TUR-QTD-ALUNOS (WS-TOT-TURMAS).
007140     MOVE TE-QTD-INSTRUTORES  TO
007150         TUR-QTD-INSTRUTORES (WS-TOT-TURMAS).
007160     MOVE TE-QTD-COORDENADORES TO
007170         TUR-QTD-COORDENADORES (WS-TOT-TURMAS).
007180     MOVE TE-QTD-SCRUM-MASTER TO
007190         TUR-QTD-SCRUM-MASTER (WS-TOT-TURMAS).
007200*    SE O MESTRE VIER FORA DE ORDEM POR ALGUM ERRO DE OPERACAO
007210*    ANTERIOR, A TABELA SIMPLESMENTE FICA DESORDENADA - ESTA
007220*    ROTINA NAO VALIDA A SEQUENCIA DE ENTRADA
007230 0200-CARREGA-TURMAS-EXIT.
007240     EXIT.
007250
007260******************************************************
007270* 0300-CARREGA-ALUNOS - CARGA DO MESTRE DE ALUNOS PARA
007280* A TABELA TAB-ALUNOS - OS-0301
007290******************************************************
007300 0300-CARREGA-ALUNOS.
007310*    MESMO ESQUEMA DA ROTINA 0200 - O MESTRE DE ALUNOS JA
007320*    CHEGA EM ORDEM ASCENDENTE DE COD-ALUNO
007330     READ ALUNENT
007340         AT END
007350             MOVE 'S' TO WS-FIM-ALUNOS
007360             GO TO 0300-CARREGA-ALUNOS-EXIT.
007370     ADD 1 TO WS-TOT-ALUNOS.
007380     MOVE AE-COD-ALUNO        TO ALU-COD-ALUNO (WS-TOT-ALUNOS).
007390     MOVE AE-NOME-COMPLETO-R  TO
007400         ALU-NOME-COMPLETO-R (WS-TOT-ALUNOS).
007410     MOVE AE-EMAIL            TO ALU-EMAIL (WS-TOT-ALUNOS).
007420     MOVE AE-TELEFONE         TO ALU-TELEFONE (WS-TOT-ALUNOS).
007430     MOVE AE-COD-TURMA        TO ALU-COD-TURMA (WS-TOT-ALUNOS).
007440*    A CARGA NAO DIFERENCIA ALUNO JA MATRICULADO (COD-TURMA
007450*    PREENCHIDO) DE ALUNO LIVRE - ESSA DISTINCAO SO IMPORTA
007460*    QUANDO A ROTINA 0620 FOR TENTAR UMA NOVA MATRICULA
007470 0300-CARREGA-ALUNOS-EXIT.
007480     EXIT.
007490
007500******************************************************
007510* 0400-CARREGA-SCRUM - CARGA DO MESTRE DE SCRUM MASTER
007520* PARA A TABELA TAB-SCRUM-MASTER - OS-0530
007530******************************************************
007540 0400-CARREGA-SCRUM.
007550*    A TABELA DE SCRUM MASTER NAO E' MANTIDA EM ORDEM DE
007560*    CHAVE - A CARGA E' SO ACRESCIMO NO FIM, NA ORDEM EM QUE
007570*    O MESTRE TRAZ OS REGISTROS
007580     READ SCRUENT
007590         AT END
007600             MOVE 'S' TO WS-FIM-SCRUM
007610             GO TO 0400-CARREGA-SCRUM-EXIT.
007620     ADD 1 TO WS-TOT-SCRUM.
007630     MOVE SE-COD-SCRUM        TO SCR-COD-SCRUM (WS-TOT-SCRUM).
007640     MOVE SE-NOME-COMPLETO-R  TO
007650         SCR-NOME-COMPLETO-R (WS-TOT-SCRUM).
007660     MOVE SE-EMAIL            TO SCR-EMAIL (WS-TOT-SCRUM).
007670     MOVE SE-TELEFONE         TO SCR-TELEFONE (WS-TOT-SCRUM).
007680     MOVE SE-COD-TURMA        TO SCR-COD-TURMA (WS-TOT-SCRUM).
007690*    ESTE CAMPO SEMPRE VEM ZERO DO MESTRE, JA QUE SCR-COD-
007700*    TURMA NUNCA E' PREENCHIDO PELO CADASTRO (RM) NEM POR
007710*    NENHUMA OUTRA TRANSACAO DESTE PROGRAMA
007720 0400-CARREGA-SCRUM-EXIT.
007730     EXIT.
007740
007750******************************************************
007760* 0500-IMPRIME-CABECALHO - IMPRIME TITULO E CABECALHO
007770* DE COLUNAS. REPETIDA A CADA ESTOURO DE PAGINA (VIDE
007780* ROTINA 0700) - PADRAO RELNOT.COB - OS-0362
007790*
007800* ESTA ROTINA E' CHAMADA DUAS VEZES NO PROGRAMA: UMA VEZ NO
007810* INICIO, PELA ROTINA 0000, PARA A PRIMEIRA PAGINA; E DEPOIS
007820* TODA VEZ QUE A ROTINA 0700 DETECTA QUE PASSOU DE 50 LINHAS
007830* DE DETALHE NA PAGINA CORRENTE
007840******************************************************
007850 0500-IMPRIME-CABECALHO.
007860*    WRITE ... AFTER PAGE PROVOCA O SALTO PARA O TOPO DA
007870*    PROXIMA FOLHA NA IMPRESSORA - NAO HA MNEMONICO NEM
007880*    CANAL DE CARTAO NESTE PROGRAMA
007890     ADD 1 TO WS-CONT-PAGINA.
007900     MOVE WS-CONT-PAGINA TO CAB-PAGINA.
007910     MOVE ZERO TO WS-CONT-LINHA.
007920     WRITE REG-RELATOR FROM CAB-TITULO AFTER PAGE.
007930     WRITE REG-RELATOR FROM CAB-COLUNAS AFTER 2.
007940*    O AFTER 2 DEIXA UMA LINHA EM BRANCO ENTRE O TITULO E O
007950*    CABECALHO DE COLUNAS - PADRAO VISUAL COPIADO DO RELATORIO
007960*    DE NOTAS ANTIGO, MANTIDO PARA NAO SURPREENDER O OPERADOR
007970     ADD 3 TO WS-CONT-LINHA.
007980 0500-IMPRIME-CABECALHO-EXIT.
007990     EXIT.
008000
008010******************************************************
008020* RESUMO DAS REGRAS DE NEGOCIO VALIDADAS PELAS ROTINAS 0610
008030* A 0670 - PARA CONSULTA RAPIDA DE QUEM MANTEM O PROGRAMA,
008040* SEM PRECISAR ENTRAR EM CADA ROTINA:
008050*
008060* CC - CRIA TURMA......: NAO PODE JA EXISTIR; EXIGE NO
008070*                        MINIMO 3 INSTRUTORES (OS-0140)
008080* AS - MATRICULA ALUNO.: TURMA E ALUNO TEM QUE EXISTIR;
008090*                        TURMA TEM QUE ESTAR AGUARDANDO E
008100*                        COM VAGA (MAX 30); ALUNO NAO PODE
008110*                        JA ESTAR MATRICULADO (OS-0560)
008120* SC - INICIA TURMA....: TURMA TEM QUE EXISTIR E ESTAR
008130*                        AGUARDANDO, COM 15 A 30 ALUNOS
008140*                        MATRICULADOS (OS-0140)
008150* FC - ENCERRA TURMA...: TURMA TEM QUE EXISTIR E ESTAR
008160*                        INICIADA (OS-0541)
008170* RS - REGISTRA ALUNO..: CAMPOS OBRIGATORIOS PREENCHIDOS,
008180*                        EMAIL COM ARROBA, ID NAO PODE JA
008190*                        EXISTIR (OS-0330/OS-0498)
008200* RM - REGISTRA SCRUM..: MESMA VALIDACAO DE RS, SOBRE A
008210*                        TABELA DE SCRUM MASTER (OS-0530)
008220******************************************************
008230
008240******************************************************
008250* 0600-PROCESSA-TRANSACAO - LE UMA TRANSACAO E DESVIA
008260* PARA A ROTINA DE REGRA CORRESPONDENTE AO CODIGO
008270******************************************************
008280 0600-PROCESSA-TRANSACAO.
008290     READ TRANSAC
008300         AT END
008310             MOVE 'S' TO WS-FIM-TRANSACAO
008320             GO TO 0600-PROCESSA-TRANSACAO-EXIT.
008330     ADD 1 TO WS-TOT-LIDAS.
008340*    LIMPA RESULTADO E MOTIVO DA TRANSACAO ANTERIOR - SEM ISSO
008350*    UMA TRANSACAO ACEITA LOGO APOS UMA REJEITADA HERDARIA O
008360*    MOTIVO DA REJEICAO ANTERIOR NA LINHA DE DETALHE
008370     MOVE SPACES TO WS-RESULTADO.
008380     MOVE SPACES TO WS-MOTIVO.
008390*    CASCATA DE IF/ELSE POR CODIGO DE TRANSACAO - CADA RAMO
008400*    CHAMA A ROTINA DE REGRA CORRESPONDENTE. O ULTIMO ELSE
008410*    E' O CODIGO INVALIDO, QUE NAO CASA COM NENHUM 88-NIVEL
008420*    A SEQUENCIA DE TESTES ABAIXO NAO SEGUE A ORDEM ALFABETICA
008430*    DOS CODIGOS, SEGUE A ORDEM NATURAL DO CICLO DE VIDA DE
008440*    UMA TURMA (CRIA, MATRICULA, INICIA, ENCERRA) E SO DEPOIS
008450*    OS CADASTROS DE PESSOA (ALUNO, SCRUM MASTER)
008460     IF TRN-CRIA-TURMA
008470         PERFORM 0610-CRIA-TURMA THRU 0610-CRIA-TURMA-EXIT
008480     ELSE
008490     IF TRN-MATRICULA
008500         PERFORM 0620-MATRICULA-ALUNO THRU
008510             0620-MATRICULA-ALUNO-EXIT
008520     ELSE
008530     IF TRN-INICIA-TURMA
008540         PERFORM 0630-INICIA-TURMA THRU 0630-INICIA-TURMA-EXIT
008550     ELSE
008560     IF TRN-ENCERRA-TURMA
008570         PERFORM 0640-ENCERRA-TURMA THRU
008580             0640-ENCERRA-TURMA-EXIT
008590     ELSE
008600     IF TRN-REGISTRA-ALUNO
008610         PERFORM 0650-REGISTRA-ALUNO THRU
008620             0650-REGISTRA-ALUNO-EXIT
008630     ELSE
008640     IF TRN-REGISTRA-SCRUM
008650         PERFORM 0660-REGISTRA-SCRUM THRU
008660             0660-REGISTRA-SCRUM-EXIT
008670     ELSE
008680         MOVE 'REJECTED ' TO WS-RESULTADO
008690         MOVE 'INVALID TRANSACTION CODE' TO WS-MOTIVO
008700         ADD 1 TO WS-TOT-REJEITADAS.
008710*    QUALQUER QUE TENHA SIDO O CAMINHO ACIMA (ACEITA, REJEITADA
008720*    OU CODIGO INVALIDO), A TRANSACAO SEMPRE GERA UMA LINHA
008730*    DE DETALHE NO RELATORIO - NAO HA TRANSACAO SILENCIOSA
008740     PERFORM 0700-ESCREVE-DETALHE THRU 0700-ESCREVE-DETALHE-EXIT.
008750 0600-PROCESSA-TRANSACAO-EXIT.
008760     EXIT.
008770
008780******************************************************
008790* 0610-CRIA-TURMA - TRANSACAO CC - CRIACAO DE TURMA
008800* NOVA. EXIGE NO MINIMO WS-MIN-INSTRUTORES INSTRUTORES
008810*
008820* E' A UNICA ROTINA DE REGRA QUE INSERE UMA CHAVE NOVA NUMA
008830* DAS TRES TABELAS SEM DEPENDER DE OUTRA TABELA JA EXISTIR -
008840* AS DEMAIS TRANSACOES (AS/SC/FC) SEMPRE PARTEM DE UMA
008850* TURMA JA CRIADA POR UMA CC ANTERIOR, NESTE OU EM DIA ANTERIOR
008860******************************************************
008870 0610-CRIA-TURMA.
008880*    PRIMEIRO CONFERE SE A TURMA JA EXISTE - CODIGO DE TURMA
008890*    E' CHAVE UNICA, NAO PODE SER DUPLICADO
008900     PERFORM 0611-BUSCA-TURMA THRU 0611-BUSCA-TURMA-EXIT.
008910*    A ROTINA 0611 DEVOLVE WS-POS-TURMA MESMO QUANDO NAO ACHA
008920*    (O PONTO ONDE A TURMA DEVERIA ENTRAR) - APROVEITADO MAIS
008930*    ABAIXO PELA ROTINA 0612 SEM PRECISAR BUSCAR DE NOVO
008940     IF ACHOU-REGISTRO
008950         MOVE 'REJECTED ' TO WS-RESULTADO
008960         MOVE 'CLASS ALREADY EXISTS' TO WS-MOTIVO
008970         ADD 1 TO WS-TOT-REJEITADAS
008980         GO TO 0610-CRIA-TURMA-EXIT.
008990*    REGRA DE NEGOCIO FESP - TODA TURMA NOVA PRECISA DE PELO
009000*    MENOS WS-MIN-INSTRUTORES (3) INSTRUTORES - OS-0140
009010     IF TRN-QTD-INSTRUTORES < WS-MIN-INSTRUTORES
009020         MOVE 'REJECTED ' TO WS-RESULTADO
009030         MOVE 'REQUIRES A MINIMUM OF 3 INSTRUCTORS' TO
009040             WS-MOTIVO
009050         ADD 1 TO WS-TOT-REJEITADAS
009060         GO TO 0610-CRIA-TURMA-EXIT.
009070*    PASSOU NAS DUAS VALIDACOES - INSERE NA TABELA JA COM
009080*    STATUS AGUARDANDO E CONTADORES DE ALUNO/SCRUM ZERADOS
009090     PERFORM 0612-INSERE-TURMA THRU 0612-INSERE-TURMA-EXIT.
009100     MOVE 'ACCEPTED ' TO WS-RESULTADO.
009110     ADD 1 TO WS-TOT-ACEITAS.
009120     ADD 1 TO WS-TOT-CC.
009130 0610-CRIA-TURMA-EXIT.
009140     EXIT.
009150
009160******************************************************
009170* 0611-BUSCA-TURMA - PESQUISA SEQUENCIAL EM TAB-TURMAS
009180* (MANTIDA EM ORDEM ASCENDENTE) PELO TRN-COD-TURMA DA
009190* TRANSACAO CORRENTE. DEVOLVE WS-ACHOU E WS-POS-TURMA
009200* (POSICAO ENCONTRADA OU PONTO DE INSERCAO)
009210******************************************************
009220 0611-BUSCA-TURMA.
009230*    VARREDURA DO INICIO ATE ACHAR IGUAL, MAIOR OU O FIM DA
009240*    TABELA - A TABELA E' PEQUENA (100 ENTRADAS NO MAXIMO),
009250*    NAO HA NECESSIDADE DE BUSCA BINARIA
009260     MOVE 'N' TO WS-ACHOU.
009270     MOVE 1 TO WS-I.
009280 0611-BUSCA-TURMA-LOOP.
009290*    CHEGOU AO FIM DA TABELA SEM ACHAR - A POSICAO DE
009300*    INSERCAO E' O FIM (WS-I)
009310     IF WS-I > WS-TOT-TURMAS
009320         MOVE WS-I TO WS-POS-TURMA
009330         GO TO 0611-BUSCA-TURMA-EXIT.
009340*    ACHOU EXATAMENTE A CHAVE PROCURADA
009350     IF TUR-COD-TURMA (WS-I) = TRN-COD-TURMA
009360         MOVE 'S' TO WS-ACHOU
009370         MOVE WS-I TO WS-POS-TURMA
009380         GO TO 0611-BUSCA-TURMA-EXIT.
009390*    A TABELA E' ASCENDENTE - SE A ENTRADA CORRENTE JA E'
009400*    MAIOR QUE A CHAVE PROCURADA, A CHAVE NAO EXISTE E ESTA
009410*    E' A POSICAO ONDE ELA DEVERIA SER INSERIDA
009420     IF TUR-COD-TURMA (WS-I) > TRN-COD-TURMA
009430         MOVE WS-I TO WS-POS-TURMA
009440         GO TO 0611-BUSCA-TURMA-EXIT.
009450     ADD 1 TO WS-I.
009460     GO TO 0611-BUSCA-TURMA-LOOP.
009470*    NAO HA SEARCH NEM SEARCH ALL NESTE PROGRAMA - O
009480*    COMPILADOR DA CASA NA EPOCA DA IMPLANTACAO NAO OFERECIA
009490*    OS DOIS VERBOS COM A CONFIABILIDADE EXIGIDA PELO CPD
009500 0611-BUSCA-TURMA-EXIT.
009510     EXIT.
009520
009530******************************************************
009540* 0612-INSERE-TURMA - INSERE A TURMA CORRENTE EM
009550* TAB-TURMAS NA POSICAO WS-POS-TURMA, DESLOCANDO AS
009560* ENTRADAS SEGUINTES UMA POSICAO A FRENTE
009570******************************************************
009580 0612-INSERE-TURMA.
009590*    ABRE UM ESPACO NO FIM DA TABELA E DESLOCA DE TRAS PARA
009600*    FRENTE ATE CHEGAR NA POSICAO DE INSERCAO - EVITA
009610*    SOBRESCREVER ENTRADAS AINDA NAO DESLOCADAS
009620     ADD 1 TO WS-TOT-TURMAS.
009630     MOVE WS-TOT-TURMAS TO WS-J.
009640 0612-INSERE-TURMA-LOOP.
009650     IF WS-J = WS-POS-TURMA
009660         GO TO 0612-INSERE-TURMA-COLOCA.
009670*    TURMA-ENTRY (WS-J - 1) SO EXISTE PORQUE WS-J COMECA EM
009680*    WS-TOT-TURMAS (JA INCREMENTADO ACIMA) E DESCE ATE
009690*    WS-POS-TURMA + 1, NUNCA CHEGANDO A SUBSCRITO ZERO
009700     MOVE TURMA-ENTRY (WS-J - 1) TO TURMA-ENTRY (WS-J).
009710     SUBTRACT 1 FROM WS-J.
009720     GO TO 0612-INSERE-TURMA-LOOP.
009730 0612-INSERE-TURMA-COLOCA.
009740*    A TURMA NASCE SEMPRE EM STATUS AGUARDANDO ('W') COM OS
009750*    QUATRO CONTADORES ZERADOS - SO' PASSA A CONTAR ALUNO,
009760*    INSTRUTOR ETC A PARTIR DAQUI
009770     MOVE TRN-COD-TURMA  TO TUR-COD-TURMA (WS-POS-TURMA).
009780     MOVE TRN-NOME-TURMA TO TUR-NOME-TURMA (WS-POS-TURMA).
009790     MOVE 'W' TO TUR-STATUS-TURMA (WS-POS-TURMA).
009800     MOVE ZEROS TO TUR-CONTADORES-R (WS-POS-TURMA).
009810     MOVE TRN-QTD-INSTRUTORES TO
009820         TUR-QTD-INSTRUTORES (WS-POS-TURMA).
009830     MOVE TRN-QTD-COORDENADORES TO
009840         TUR-QTD-COORDENADORES (WS-POS-TURMA).
009850     MOVE TRN-QTD-SCRUM-MASTER TO
009860         TUR-QTD-SCRUM-MASTER (WS-POS-TURMA).
009870*    NAO HA CONFERENCIA DE ESTOURO DE TABELA AQUI (WS-TOT-
009880*    TURMAS > 100) - O VOLUME DE TURMAS NUNCA CHEGOU PERTO
009890*    DO LIMITE DA OCCURS EM NENHUM PROCESSAMENTO ATE HOJE
009900 0612-INSERE-TURMA-EXIT.
009910     EXIT.
009920
009930******************************************************
009940* 0620-MATRICULA-ALUNO - TRANSACAO AS - MATRICULA DE
009950* ALUNO EM TURMA. TURMA DEVE ESTAR AGUARDANDO, COM VAGA
009960* E O ALUNO NAO PODE JA ESTAR MATRICULADO - OS-0560
009970*
009980* ESTA E' A ROTINA DE REGRA MAIS LONGA DO PROGRAMA, POR TER
009990* O MAIOR NUMERO DE CONFERENCIAS EM CASCATA - HISTORICO DE
010000* MANUTENCAO: NASCEU COM DUAS CONFERENCIAS NA OS-0102 E
010010* GANHOU A CONFERENCIA DE ALUNO JA MATRICULADO SO NA OS-0560
010020******************************************************
010030 0620-MATRICULA-ALUNO.
010040*    QUATRO CONFERENCIAS EM CASCATA, NESTA ORDEM: TURMA
010050*    EXISTE, ALUNO EXISTE, TURMA ESTA' AGUARDANDO, TURMA TEM
010060*    VAGA, ALUNO AINDA NAO MATRICULADO. A PRIMEIRA QUE FALHAR
010070*    REJEITA E ENCERRA A ROTINA
010080     PERFORM 0611-BUSCA-TURMA THRU 0611-BUSCA-TURMA-EXIT.
010090     IF NOT ACHOU-REGISTRO
010100         MOVE 'REJECTED ' TO WS-RESULTADO
010110         MOVE 'CLASS NOT FOUND' TO WS-MOTIVO
010120         ADD 1 TO WS-TOT-REJEITADAS
010130         GO TO 0620-MATRICULA-ALUNO-EXIT.
010140     PERFORM 0621-BUSCA-ALUNO THRU 0621-BUSCA-ALUNO-EXIT.
010150     IF NOT ACHOU-REGISTRO
010160         MOVE 'REJECTED ' TO WS-RESULTADO
010170         MOVE 'STUDENT NOT FOUND' TO WS-MOTIVO
010180         ADD 1 TO WS-TOT-REJEITADAS
010190         GO TO 0620-MATRICULA-ALUNO-EXIT.
010200*    SO SE MATRICULA EM TURMA QUE AINDA NAO FOI INICIADA (SC)
010210*    NEM ENCERRADA (FC)
010220     IF NOT TUR-AGUARDANDO (WS-POS-TURMA)
010230         MOVE 'REJECTED ' TO WS-RESULTADO
010240         MOVE 'CLASS NOT IN WAITING STATUS' TO WS-MOTIVO
010250         ADD 1 TO WS-TOT-REJEITADAS
010260         GO TO 0620-MATRICULA-ALUNO-EXIT.
010270*    TURMA CHEIA - LIMITE DE WS-MAX-ALUNOS (30) - REGRA
010280*    DE NEGOCIO FESP, MESMA FAIXA DESDE A IMPLANTACAO
010290     IF TUR-QTD-ALUNOS (WS-POS-TURMA) NOT < WS-MAX-ALUNOS
010300         MOVE 'REJECTED ' TO WS-RESULTADO
010310         MOVE 'CLASS FULL - MAXIMUM OF 30 STUDENTS' TO
010320             WS-MOTIVO
010330         ADD 1 TO WS-TOT-REJEITADAS
010340         GO TO 0620-MATRICULA-ALUNO-EXIT.
010350*    ALU-COD-TURMA DIFERENTE DE ZERO SIGNIFICA QUE O ALUNO
010360*    JA ESTA' MATRICULADO EM ALGUMA TURMA - NAO HA MATRICULA
010370*    SIMULTANEA EM DUAS TURMAS NESTE SISTEMA - OS-0560
010380     IF ALU-COD-TURMA (WS-POS-ALUNO) NOT = ZEROS
010390         MOVE 'REJECTED ' TO WS-RESULTADO
010400         MOVE 'STUDENT ALREADY ASSIGNED' TO WS-MOTIVO
010410         ADD 1 TO WS-TOT-REJEITADAS
010420         GO TO 0620-MATRICULA-ALUNO-EXIT.
010430*    PASSOU EM TUDO - GRAVA A TURMA NO ALUNO E INCREMENTA O
010440*    CONTADOR DE ALUNOS DA TURMA
010450     MOVE TRN-COD-TURMA TO ALU-COD-TURMA (WS-POS-ALUNO).
010460     ADD 1 TO TUR-QTD-ALUNOS (WS-POS-TURMA).
010470     MOVE 'ACCEPTED ' TO WS-RESULTADO.
010480     ADD 1 TO WS-TOT-ACEITAS.
010490     ADD 1 TO WS-TOT-AS.
010500     ADD 1 TO WS-TOT-ALUNOS-MATRIC.
010510*    A ORDEM DAS CINCO CONFERENCIAS ACIMA NAO E' ARBITRARIA -
010520*    SEGUE A ORDEM DE PRIORIDADE DEFINIDA PELA COORDENACAO NA
010530*    OS-0560: PRIMEIRO SE OS CADASTROS EXISTEM, DEPOIS O
010540*    ESTADO DA TURMA, SO POR ULTIMO A DUPLICIDADE DE ALUNO
010550 0620-MATRICULA-ALUNO-EXIT.
010560     EXIT.
010570
010580******************************************************
010590* 0621-BUSCA-ALUNO - PESQUISA EM TAB-ALUNOS (ORDEM
010600* ASCENDENTE) PELO TRN-COD-PESSOA DA TRANSACAO CORRENTE
010610******************************************************
010620 0621-BUSCA-ALUNO.
010630*    MESMA LOGICA DE VARREDURA DA ROTINA 0611, SO QUE SOBRE
010640*    TAB-ALUNOS E PELA CHAVE TRN-COD-PESSOA (COMUM A ALUNO
010650*    E SCRUM MASTER NO LAYOUT DA TRANSACAO)
010660     MOVE 'N' TO WS-ACHOU.
010670     MOVE 1 TO WS-I.
010680 0621-BUSCA-ALUNO-LOOP.
010690     IF WS-I > WS-TOT-ALUNOS
010700         MOVE WS-I TO WS-POS-ALUNO
010710         GO TO 0621-BUSCA-ALUNO-EXIT.
010720     IF ALU-COD-ALUNO (WS-I) = TRN-COD-PESSOA
010730         MOVE 'S' TO WS-ACHOU
010740         MOVE WS-I TO WS-POS-ALUNO
010750         GO TO 0621-BUSCA-ALUNO-EXIT.
010760     IF ALU-COD-ALUNO (WS-I) > TRN-COD-PESSOA
010770         MOVE WS-I TO WS-POS-ALUNO
010780         GO TO 0621-BUSCA-ALUNO-EXIT.
010790     ADD 1 TO WS-I.
010800     GO TO 0621-BUSCA-ALUNO-LOOP.
010810*    ESTA ROTINA E' CHAMADA TANTO PELA MATRICULA (0620) QUANTO
010820*    PELO CADASTRO DE ALUNO (0650) - NOS DOIS CASOS O CHAMADOR
010830*    PRECISA DA POSICAO DEVOLVIDA EM WS-POS-ALUNO
010840 0621-BUSCA-ALUNO-EXIT.
010850     EXIT.
010860
010870******************************************************
010880* 0630-INICIA-TURMA - TRANSACAO SC - INICIO DE TURMA.
010890* EXIGE ENTRE WS-MIN-ALUNOS E WS-MAX-ALUNOS ALUNOS
010900* MATRICULADOS E STATUS AGUARDANDO - OS-0140
010910******************************************************
010920 0630-INICIA-TURMA.
010930     PERFORM 0611-BUSCA-TURMA THRU 0611-BUSCA-TURMA-EXIT.
010940     IF NOT ACHOU-REGISTRO
010950         MOVE 'REJECTED ' TO WS-RESULTADO
010960         MOVE 'CLASS NOT FOUND' TO WS-MOTIVO
010970         ADD 1 TO WS-TOT-REJEITADAS
010980         GO TO 0630-INICIA-TURMA-EXIT.
010990*    A TURMA SO PODE COMECAR COM PELO MENOS WS-MIN-ALUNOS
011000*    (15) E NO MAXIMO WS-MAX-ALUNOS (30) JA MATRICULADOS -
011010*    OS MESMOS LIMITES USADOS NA MATRICULA (ROTINA 0620)
011020     IF TUR-QTD-ALUNOS (WS-POS-TURMA) < WS-MIN-ALUNOS
011030             OR > WS-MAX-ALUNOS
011040         MOVE 'REJECTED ' TO WS-RESULTADO
011050         MOVE 'A MINIMUM OF 15 STUDENTS IS REQUIRED' TO
011060             WS-MOTIVO
011070         ADD 1 TO WS-TOT-REJEITADAS
011080         GO TO 0630-INICIA-TURMA-EXIT.
011090*    SO' SE INICIA TURMA QUE ESTEJA AGUARDANDO - NAO HA COMO
011100*    REINICIAR TURMA JA INICIADA OU JA ENCERRADA
011110     IF NOT TUR-AGUARDANDO (WS-POS-TURMA)
011120         MOVE 'REJECTED ' TO WS-RESULTADO
011130         MOVE 'CLASS NOT IN WAITING STATUS' TO WS-MOTIVO
011140         ADD 1 TO WS-TOT-REJEITADAS
011150         GO TO 0630-INICIA-TURMA-EXIT.
011160     MOVE 'S' TO TUR-STATUS-TURMA (WS-POS-TURMA).
011170     MOVE 'ACCEPTED ' TO WS-RESULTADO.
011180     ADD 1 TO WS-TOT-ACEITAS.
011190     ADD 1 TO WS-TOT-SC.
011200     ADD 1 TO WS-TOT-TURMAS-INICIADAS.
011210*    NAO HA VOLTA PARA AGUARDANDO DEPOIS DE INICIADA - UMA VEZ
011220*    QUE A TRANSACAO SC E' ACEITA, SO RESTA O CAMINHO PARA
011230*    ENCERRADA (TRANSACAO FC) NA ROTINA 0640
011240 0630-INICIA-TURMA-EXIT.
011250     EXIT.
011260
011270******************************************************
011280* 0640-ENCERRA-TURMA - TRANSACAO FC - ENCERRAMENTO DE
011290* TURMA. SOMENTE TURMA EM STATUS INICIADA - OS-0541
011300*
011310* ANTES DA OS-0541 NAO EXISTIA TRANSACAO DE ENCERRAMENTO -
011320* A TURMA FICAVA PARA SEMPRE EM STATUS INICIADA (S) NO
011330* MESTRE, MESMO DEPOIS DE CONCLUIDA NA PRATICA
011340******************************************************
011350 0640-ENCERRA-TURMA.
011360     PERFORM 0611-BUSCA-TURMA THRU 0611-BUSCA-TURMA-EXIT.
011370     IF NOT ACHOU-REGISTRO
011380         MOVE 'REJECTED ' TO WS-RESULTADO
011390         MOVE 'CLASS NOT FOUND' TO WS-MOTIVO
011400         ADD 1 TO WS-TOT-REJEITADAS
011410         GO TO 0640-ENCERRA-TURMA-EXIT.
011420*    CAMINHO NORMAL - TURMA INICIADA PASSA A ENCERRADA
011430     IF TUR-INICIADA (WS-POS-TURMA)
011440         MOVE 'F' TO TUR-STATUS-TURMA (WS-POS-TURMA)
011450         MOVE 'ACCEPTED ' TO WS-RESULTADO
011460         ADD 1 TO WS-TOT-ACEITAS
011470         ADD 1 TO WS-TOT-FC
011480         ADD 1 TO WS-TOT-TURMAS-ENCERRADAS
011490         GO TO 0640-ENCERRA-TURMA-EXIT.
011500*    JA ESTAVA ENCERRADA - REJEITA COM MOTIVO ESPECIFICO
011510*    (DISTINTO DO CASO GENERICO ABAIXO) - OS-0541
011520     IF TUR-ENCERRADA (WS-POS-TURMA)
011530         MOVE 'REJECTED ' TO WS-RESULTADO
011540         MOVE 'CLASS ALREADY FINISHED' TO WS-MOTIVO
011550         ADD 1 TO WS-TOT-REJEITADAS
011560         GO TO 0640-ENCERRA-TURMA-EXIT.
011570*    SO' RESTA A TURMA AINDA AGUARDANDO - NAO PODE SER
011580*    ENCERRADA SEM TER SIDO INICIADA ANTES
011590     MOVE 'REJECTED ' TO WS-RESULTADO.
011600     MOVE 'CLASS MUST BE STARTED TO FINISH' TO WS-MOTIVO.
011610     ADD 1 TO WS-TOT-REJEITADAS.
011620*    OS DOIS MOTIVOS DE REJEICAO DESTA ROTINA SAO DELIBERADA-
011630*    MENTE DIFERENTES (JA ENCERRADA VERSUS AINDA AGUARDANDO)
011640*    PARA O OPERADOR CONSEGUIR DISTINGUIR OS CASOS NO
011650*    RELATORIO SEM PRECISAR CONSULTAR O CADASTRO - OS-0541
011660 0640-ENCERRA-TURMA-EXIT.
011670     EXIT.
011680
011690******************************************************
011700* 0650-REGISTRA-ALUNO - TRANSACAO RS - CADASTRO DE UM
011710* NOVO ALUNO NA TABELA TAB-ALUNOS - OS-0301 / OS-0330
011720******************************************************
011730 0650-REGISTRA-ALUNO.
011740*    VALIDACAO COMUM DE CADASTRO (CAMPO OBRIGATORIO E EMAIL
011750*    COM ARROBA) - PARTILHADA COM O CADASTRO DE SCRUM MASTER
011760*    NA ROTINA 0660
011770     PERFORM 0670-VALIDA-CADASTRO THRU 0670-VALIDA-CADASTRO-EXIT.
011780     IF WS-RESULTADO = 'REJECTED '
011790         ADD 1 TO WS-TOT-REJEITADAS
011800         GO TO 0650-REGISTRA-ALUNO-EXIT.
011810*    ALEM DA VALIDACAO DE CAMPO, O CODIGO DA PESSOA NAO PODE
011820*    JA EXISTIR EM TAB-ALUNOS
011830     PERFORM 0621-BUSCA-ALUNO THRU 0621-BUSCA-ALUNO-EXIT.
011840     IF ACHOU-REGISTRO
011850         MOVE 'REJECTED ' TO WS-RESULTADO
011860         MOVE 'ID ALREADY EXISTS' TO WS-MOTIVO
011870         ADD 1 TO WS-TOT-REJEITADAS
011880         GO TO 0650-REGISTRA-ALUNO-EXIT.
011890     PERFORM 0652-INSERE-ALUNO THRU 0652-INSERE-ALUNO-EXIT.
011900     MOVE 'ACCEPTED ' TO WS-RESULTADO.
011910     ADD 1 TO WS-TOT-ACEITAS.
011920     ADD 1 TO WS-TOT-RS.
011930*    O ALUNO RECEM CADASTRADO NAO E' MATRICULADO EM NENHUMA
011940*    TURMA POR ESTA TRANSACAO - PRECISA DE UMA TRANSACAO AS
011950*    SEPARADA, MESMO QUE NO MESMO ARQUIVO DE MOVIMENTO DO DIA
011960 0650-REGISTRA-ALUNO-EXIT.
011970     EXIT.
011980
011990******************************************************
012000* 0652-INSERE-ALUNO - INSERE O ALUNO CORRENTE EM
012010* TAB-ALUNOS NA POSICAO WS-POS-ALUNO, DESLOCANDO AS
012020* ENTRADAS SEGUINTES UMA POSICAO A FRENTE
012030******************************************************
012040 0652-INSERE-ALUNO.
012050*    MESMO ESQUEMA DE DESLOCAMENTO DA ROTINA 0612, SO QUE
012060*    SOBRE TAB-ALUNOS
012070     ADD 1 TO WS-TOT-ALUNOS.
012080     MOVE WS-TOT-ALUNOS TO WS-J.
012090 0652-INSERE-ALUNO-LOOP.
012100     IF WS-J = WS-POS-ALUNO
012110         GO TO 0652-INSERE-ALUNO-COLOCA.
012120*    MESMO RACIOCINIO DE DESLOCAMENTO DE TRAS PARA FRENTE DA
012130*    ROTINA 0612, AGORA SOBRE ALUNO-ENTRY
012140     MOVE ALUNO-ENTRY (WS-J - 1) TO ALUNO-ENTRY (WS-J).
012150     SUBTRACT 1 FROM WS-J.
012160     GO TO 0652-INSERE-ALUNO-LOOP.
012170 0652-INSERE-ALUNO-COLOCA.
012180*    O ALUNO NASCE SEM TURMA (ZEROS) - SO' RECEBE UMA TURMA
012190*    QUANDO MATRICULADO PELA TRANSACAO AS (ROTINA 0620)
012200     MOVE TRN-COD-PESSOA TO ALU-COD-ALUNO (WS-POS-ALUNO).
012210     MOVE TRN-NOME-COMPLETO-R TO
012220         ALU-NOME-COMPLETO-R (WS-POS-ALUNO).
012230     MOVE TRN-EMAIL TO ALU-EMAIL (WS-POS-ALUNO).
012240     MOVE TRN-TELEFONE TO ALU-TELEFONE (WS-POS-ALUNO).
012250     MOVE ZEROS TO ALU-COD-TURMA (WS-POS-ALUNO).
012260*    ASSIM COMO NA ROTINA 0612, NAO HA CONFERENCIA DE ESTOURO
012270*    DE OCCURS (WS-TOT-ALUNOS > 500) NESTA VERSAO DO PROGRAMA
012280 0652-INSERE-ALUNO-EXIT.
012290     EXIT.
012300
012310******************************************************
012320* 0660-REGISTRA-SCRUM - TRANSACAO RM - CADASTRO DE UM
012330* NOVO SCRUM MASTER NA TABELA TAB-SCRUM-MASTER - OS-0530
012340******************************************************
012350 0660-REGISTRA-SCRUM.
012360*    MESMA VALIDACAO COMUM USADA PELO CADASTRO DE ALUNO
012370*    (ROTINA 0650) - CAMPO OBRIGATORIO E EMAIL COM ARROBA
012380     PERFORM 0670-VALIDA-CADASTRO THRU 0670-VALIDA-CADASTRO-EXIT.
012390     IF WS-RESULTADO = 'REJECTED '
012400         ADD 1 TO WS-TOT-REJEITADAS
012410         GO TO 0660-REGISTRA-SCRUM-EXIT.
012420     PERFORM 0661-BUSCA-SCRUM THRU 0661-BUSCA-SCRUM-EXIT.
012430     IF ACHOU-REGISTRO
012440         MOVE 'REJECTED ' TO WS-RESULTADO
012450         MOVE 'ID ALREADY EXISTS' TO WS-MOTIVO
012460         ADD 1 TO WS-TOT-REJEITADAS
012470         GO TO 0660-REGISTRA-SCRUM-EXIT.
012480     PERFORM 0662-INSERE-SCRUM THRU 0662-INSERE-SCRUM-EXIT.
012490     MOVE 'ACCEPTED ' TO WS-RESULTADO.
012500     ADD 1 TO WS-TOT-ACEITAS.
012510     ADD 1 TO WS-TOT-RM.
012520*    ASSIM COMO O ALUNO CADASTRADO EM 0650, O SCRUM MASTER
012530*    CADASTRADO AQUI NAO FICA VINCULADO A NENHUMA TURMA - O
012540*    CAMPO SCR-COD-TURMA PERMANECE ZERO PARA SEMPRE - OS-0530
012550 0660-REGISTRA-SCRUM-EXIT.
012560     EXIT.
012570
012580******************************************************
012590* 0661-BUSCA-SCRUM - PESQUISA EM TAB-SCRUM-MASTER PELO
012600* TRN-COD-PESSOA DA TRANSACAO CORRENTE (VARREDURA
012610* SIMPLES - TABELA NAO E MANTIDA EM ORDEM) - OS-0530
012620******************************************************
012630 0661-BUSCA-SCRUM.
012640*    NAO DEVOLVE POSICAO DE INSERCAO COMO AS ROTINAS 0611 E
012650*    0621 PORQUE A TABELA NAO E' ORDENADA - A INSERCAO E'
012660*    SEMPRE NO FIM (VIDE ROTINA 0662)
012670     MOVE 'N' TO WS-ACHOU.
012680     MOVE 1 TO WS-I.
012690 0661-BUSCA-SCRUM-LOOP.
012700     IF WS-I > WS-TOT-SCRUM
012710         GO TO 0661-BUSCA-SCRUM-EXIT.
012720     IF SCR-COD-SCRUM (WS-I) = TRN-COD-PESSOA
012730         MOVE 'S' TO WS-ACHOU
012740         GO TO 0661-BUSCA-SCRUM-EXIT.
012750     ADD 1 TO WS-I.
012760     GO TO 0661-BUSCA-SCRUM-LOOP.
012770*    A VARREDURA E' SEMPRE COMPLETA ATE ACHAR OU CHEGAR AO
012780*    FIM - NAO HA PARADA ANTECIPADA POR ORDENACAO PORQUE A
012790*    TABELA NAO E' MANTIDA EM ORDEM DE CHAVE
012800 0661-BUSCA-SCRUM-EXIT.
012810     EXIT.
012820
012830******************************************************
012840* 0662-INSERE-SCRUM - INCLUI O SCRUM MASTER CORRENTE
012850* AO FINAL DE TAB-SCRUM-MASTER - OS-0530
012860******************************************************
012870 0662-INSERE-SCRUM.
012880*    NAO HA DESLOCAMENTO AQUI - AO CONTRARIO DAS ROTINAS 0612
012890*    E 0652, A INCLUSAO E' SEMPRE NA PROXIMA POSICAO LIVRE
012900     ADD 1 TO WS-TOT-SCRUM.
012910     MOVE TRN-COD-PESSOA TO SCR-COD-SCRUM (WS-TOT-SCRUM).
012920     MOVE TRN-NOME-COMPLETO-R TO
012930         SCR-NOME-COMPLETO-R (WS-TOT-SCRUM).
012940     MOVE TRN-EMAIL TO SCR-EMAIL (WS-TOT-SCRUM).
012950     MOVE TRN-TELEFONE TO SCR-TELEFONE (WS-TOT-SCRUM).
012960     MOVE ZEROS TO SCR-COD-TURMA (WS-TOT-SCRUM).
012970*    NAO HA GRAVACAO DE MESTRE DE SAIDA PARA SCRUM MASTER -
012980*    A TABELA FICA SO NA MEMORIA DO JOB, PERDIDA AO STOP RUN.
012990*    OS-0530 NUNCA PEDIU PERSISTENCIA DESTE CADASTRO
013000 0662-INSERE-SCRUM-EXIT.
013010     EXIT.
013020
013030******************************************************
013040* 0670-VALIDA-CADASTRO - VALIDACAO COMUM DE CADASTRO
013050* DE PESSOA (RS/RM): CAMPOS OBRIGATORIOS PREENCHIDOS E
013060* EMAIL COM ARROBA (TABELA REDEFINES TRN-EMAIL) - OS-0498
013070*
013080* ESTA ROTINA E' COMUM AS DUAS TRANSACOES DE CADASTRO DE
013090* PESSOA (RS E RM) - A UNICA DIFERENCA ENTRE AS DUAS ESTA'
013100* NAS ROTINAS CHAMADORAS 0650 E 0660, QUE DECIDEM EM QUAL
013110* TABELA (ALUNO OU SCRUM MASTER) O CADASTRO SERA' INCLUIDO
013120******************************************************
013130 0670-VALIDA-CADASTRO.
013140*    OS QUATRO CAMPOS DE IDENTIFICACAO PRECISAM VIR
013150*    PREENCHIDOS - QUALQUER UM EM BRANCO REJEITA DE UMA VEZ,
013160*    SEM CHEGAR A CONFERIR O EMAIL
013170     IF TRN-PRIMEIRO-NOME = SPACES OR
013180        TRN-ULTIMO-NOME = SPACES OR
013190        TRN-EMAIL = SPACES OR TRN-TELEFONE = SPACES
013200         MOVE 'REJECTED ' TO WS-RESULTADO
013210         MOVE 'MISSING REQUIRED FIELD' TO WS-MOTIVO
013220         GO TO 0670-VALIDA-CADASTRO-EXIT.
013230*    VARRE TRN-EMAIL-CARACTER (A TABELA REDEFINES SOBRE
013240*    TRN-EMAIL) POSICAO A POSICAO PROCURANDO O SINAL DE
013250*    ARROBA - O COMPILADOR DESTA VERSAO NAO TEM INSPECT
013260     MOVE 'N' TO WS-TEM-ARROBA.
013270     MOVE 1 TO WS-I.
013280 0670-VALIDA-CADASTRO-LOOP.
013290     IF WS-I > 30
013300         GO TO 0670-VALIDA-CADASTRO-TESTA.
013310     IF TRN-EMAIL-CARACTER (WS-I) = '@'
013320         MOVE 'S' TO WS-TEM-ARROBA
013330         GO TO 0670-VALIDA-CADASTRO-TESTA.
013340     ADD 1 TO WS-I.
013350     GO TO 0670-VALIDA-CADASTRO-LOOP.
013360 0670-VALIDA-CADASTRO-TESTA.
013370*    SE A VARREDURA TERMINOU SEM ACHAR ARROBA, O EMAIL E'
013380*    CONSIDERADO INVALIDO E A TRANSACAO E' REJEITADA - OS-0498
013390     IF NOT TEM-ARROBA
013400         MOVE 'REJECTED ' TO WS-RESULTADO
013410         MOVE 'INVALID EMAIL' TO WS-MOTIVO.
013420*    ESTA VALIDACAO SO CONFERE A PRESENCA DO ARROBA - NAO
013430*    CONFERE DOMINIO, PONTO FINAL NEM FORMATO COMPLETO DE
013440*    ENDERECO ELETRONICO. FOI O QUE A OS-0498 PEDIU NA EPOCA
013450 0670-VALIDA-CADASTRO-EXIT.
013460     EXIT.
013470
013480******************************************************
013490* 0700-ESCREVE-DETALHE - IMPRIME UMA LINHA DE DETALHE
013500* POR TRANSACAO PROCESSADA, COM QUEBRA DE PAGINA
013510* AUTOMATICA - PADRAO RELNOT.COB - OS-0210
013520******************************************************
013530 0700-ESCREVE-DETALHE.
013540*    50 LINHAS DE DETALHE POR PAGINA - LIMITE ARBITRADO PARA
013550*    CABER NO FORMULARIO CONTINUO DA IMPRESSORA DA CASA
013560     IF WS-CONT-LINHA > 50
013570         PERFORM 0500-IMPRIME-CABECALHO THRU
013580             0500-IMPRIME-CABECALHO-EXIT.
013590     MOVE TRN-CODIGO-TRANSACAO TO DET-CODIGO-TRAN.
013600     MOVE TRN-COD-TURMA        TO DET-COD-TURMA.
013610     MOVE TRN-COD-PESSOA       TO DET-COD-PESSOA.
013620     MOVE WS-RESULTADO         TO DET-RESULTADO.
013630     MOVE WS-MOTIVO            TO DET-MOTIVO.
013640     WRITE REG-RELATOR FROM DET-LINHA AFTER 1.
013650*    A CONFERENCIA DE ESTOURO DE PAGINA E' FEITA NO INICIO
013660*    DA ROTINA, ANTES DE MONTAR A LINHA - ASSIM O CABECALHO
013670*    NUNCA FICA NA ULTIMA LINHA DE UMA FOLHA
013680     ADD 1 TO WS-CONT-LINHA.
013690 0700-ESCREVE-DETALHE-EXIT.
013700     EXIT.
013710
013720******************************************************
013730* 0900-GRAVA-TURMAS - REGRAVA O MESTRE DE TURMAS COM O
013740* CONTEUDO ATUALIZADO DE TAB-TURMAS (JA EM ORDEM)
013750******************************************************
013760 0900-GRAVA-TURMAS.
013770*    EXECUTADA UMA VEZ POR ENTRADA DE TAB-TURMAS (VIDE
013780*    PERFORM VARYING NA ROTINA 0000) - GRAVA NA MESMA ORDEM
013790*    EM QUE A TABELA JA ESTA' MANTIDA
013800     MOVE TUR-COD-TURMA (WS-I)      TO TS-COD-TURMA.
013810     MOVE TUR-NOME-TURMA (WS-I)     TO TS-NOME-TURMA.
013820     MOVE TUR-STATUS-TURMA (WS-I)   TO TS-STATUS-TURMA.
013830     MOVE TUR-QTD-ALUNOS (WS-I)     TO TS-QTD-ALUNOS.
013840     MOVE TUR-QTD-INSTRUTORES (WS-I) TO TS-QTD-INSTRUTORES.
013850     MOVE TUR-QTD-COORDENADORES (WS-I) TO
013860         TS-QTD-COORDENADORES.
013870     MOVE TUR-QTD-SCRUM-MASTER (WS-I) TO
013880         TS-QTD-SCRUM-MASTER.
013890     WRITE REG-TURMSAI.
013900*    NAO HA REWRITE NESTE PROGRAMA - TURMSAI E' ABERTO EM
013910*    OUTPUT E GRAVADO DO ZERO A CADA EXECUCAO, NUNCA ATUALIZADO
013920*    NO LUGAR. O MESTRE DE ENTRADA DO PROXIMO DIA E' ESTA SAIDA
013930 0900-GRAVA-TURMAS-EXIT.
013940     EXIT.
013950
013960******************************************************
013970* 0950-GRAVA-ALUNOS - REGRAVA O MESTRE DE ALUNOS COM O
013980* CONTEUDO ATUALIZADO DE TAB-ALUNOS (JA EM ORDEM)
013990******************************************************
014000 0950-GRAVA-ALUNOS.
014010*    MESMO ESQUEMA DA ROTINA 0900, SOBRE TAB-ALUNOS. NAO HA
014020*    ROTINA EQUIVALENTE PARA SCRUM MASTER - OS-0530
014030     MOVE ALU-COD-ALUNO (WS-I)     TO SA-COD-ALUNO.
014040     MOVE ALU-PRIMEIRO-NOME (WS-I) TO SA-PRIMEIRO-NOME.
014050     MOVE ALU-ULTIMO-NOME (WS-I)   TO SA-ULTIMO-NOME.
014060     MOVE ALU-EMAIL (WS-I)         TO SA-EMAIL.
014070     MOVE ALU-TELEFONE (WS-I)      TO SA-TELEFONE.
014080     MOVE ALU-COD-TURMA (WS-I)     TO SA-COD-TURMA.
014090     WRITE REG-ALUNSAI.
014100*    MESMO ESQUEMA DE REGRAVACAO INTEGRAL DA ROTINA 0900 - O
014110*    ALUNSAI DESTE JOB VIRA O ALUNENT DO PROCESSAMENTO SEGUINTE
014120 0950-GRAVA-ALUNOS-EXIT.
014130     EXIT.
014140
014150******************************************************
014160* 1000-IMPRIME-TOTAIS - BLOCO FINAL DE TOTAIS DE
014170* CONTROLE DO PROCESSAMENTO - OS-0255
014180******************************************************
014190 1000-IMPRIME-TOTAIS.
014200*    UMA LINHA POR CONTADOR, NA MESMA LINHA GENERICA
014210*    TOT-LINHA - SEM QUEBRA DE PAGINA NO MEIO DO BLOCO
014220     MOVE 'TRANSACTIONS READ' TO TOT-DESCRICAO.
014230     MOVE WS-TOT-LIDAS TO TOT-VALOR.
014240     WRITE REG-RELATOR FROM TOT-LINHA AFTER 2.
014250     MOVE 'TRANSACTIONS ACCEPTED' TO TOT-DESCRICAO.
014260     MOVE WS-TOT-ACEITAS TO TOT-VALOR.
014270     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014280     MOVE 'TRANSACTIONS REJECTED' TO TOT-DESCRICAO.
014290     MOVE WS-TOT-REJEITADAS TO TOT-VALOR.
014300     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014310     MOVE 'CLASSES CREATED (CC)' TO TOT-DESCRICAO.
014320     MOVE WS-TOT-CC TO TOT-VALOR.
014330     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014340     MOVE 'STUDENTS ENROLLED (AS)' TO TOT-DESCRICAO.
014350     MOVE WS-TOT-AS TO TOT-VALOR.
014360     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014370     MOVE 'CLASSES STARTED (SC)' TO TOT-DESCRICAO.
014380     MOVE WS-TOT-SC TO TOT-VALOR.
014390     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014400     MOVE 'CLASSES FINISHED (FC)' TO TOT-DESCRICAO.
014410     MOVE WS-TOT-FC TO TOT-VALOR.
014420     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014430     MOVE 'STUDENTS REGISTERED (RS)' TO TOT-DESCRICAO.
014440     MOVE WS-TOT-RS TO TOT-VALOR.
014450     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014460     MOVE 'SCRUM MASTERS REGISTERED (RM)' TO TOT-DESCRICAO.
014470     MOVE WS-TOT-RM TO TOT-VALOR.
014480     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014490*    OS TRES ULTIMOS SAO TOTAIS DE NEGOCIO, NAO CONTADORES
014500*    DE TRANSACAO - REFLETEM O ESTADO FINAL DAS TABELAS
014510     MOVE 'TOTAL CLASSES STARTED' TO TOT-DESCRICAO.
014520     MOVE WS-TOT-TURMAS-INICIADAS TO TOT-VALOR.
014530     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014540     MOVE 'TOTAL CLASSES FINISHED' TO TOT-DESCRICAO.
014550     MOVE WS-TOT-TURMAS-ENCERRADAS TO TOT-VALOR.
014560     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014570     MOVE 'TOTAL STUDENTS ENROLLED' TO TOT-DESCRICAO.
014580     MOVE WS-TOT-ALUNOS-MATRIC TO TOT-VALOR.
014590     WRITE REG-RELATOR FROM TOT-LINHA AFTER 1.
014600*    O TOTAL DE LIDAS DEVE SEMPRE BATER COM ACEITAS MAIS
014610*    REJEITADAS - E' A PRIMEIRA CONFERENCIA QUE O OPERADOR
014620*    FAZ AO RECEBER O RELATORIO, DE ACORDO COM A OS-0255
014630 1000-IMPRIME-TOTAIS-EXIT.
014640     EXIT.
014650
014660******************************************************
014670* LIMITACOES CONHECIDAS DESTE PROGRAMA, REGISTRADAS PARA
014680* QUEM VIER DAR MANUTENCAO DEPOIS:
014690*
014700* - NAO HA REVERSAO DE TRANSACAO JA ACEITA - SE UMA
014710*   MATRICULA FOR FEITA POR ENGANO, PRECISA DE UM AJUSTE
014720*   MANUAL DIRETO NOS MESTRES DE SAIDA
014730* - O CADASTRO DE SCRUM MASTER (RM) NAO TEM MESTRE DE
014740*   SAIDA PROPRIO - PRECISA SER RECADASTRADO A CADA
014750*   EXECUCAO SE NAO FOR INCLUIDO NO MESTRE SCRUENT
014760* - AS TABELAS TAB-TURMAS E TAB-ALUNOS NAO TEM CONFERENCIA
014770*   DE ESTOURO DE OCCURS (100 E 500 RESPECTIVAMENTE)
014780******************************************************
014790
014800******************************************************
014810* 1100-FECHA-ARQUIVOS - FECHAMENTO DE TODOS OS
014820* ARQUIVOS DO PROCESSAMENTO
014830******************************************************
014840 1100-FECHA-ARQUIVOS.
014850     CLOSE TURMENT.
014860     CLOSE TURMSAI.
014870     CLOSE ALUNENT.
014880     CLOSE ALUNSAI.
014890     CLOSE SCRUENT.
014900     CLOSE TRANSAC.
014910     CLOSE RELATOR.
014920*    NAO HA CONFERENCIA DE FILE STATUS NO FECHAMENTO - SO NA
014930*    ABERTURA (ROTINA 0100). SE UM CLOSE FALHAR AQUI O JOB
014940*    TERMINA DO MESMO JEITO, POIS E' O ULTIMO PASSO DO PROGRAMA
014950 1100-FECHA-ARQUIVOS-EXIT.
014960     EXIT.
